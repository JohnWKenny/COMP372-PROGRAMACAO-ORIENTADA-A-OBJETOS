000100*******************************************
000200*                                          *
000300*  Record Definition For Payroll Employee  *
000400*           Master File                    *
000500*     Uses Emp-Id as key                   *
000600*******************************************
000700*  File size 132 bytes (approx - see filler).
000800*
000900* 09/05/26 vbc - 2.0.00 Stripped down to the 3-category hourly / salaried /
001000*                commissioned model agreed with the Payroll Dept, dropped
001100*                the FWT/SWT/FICA/pension machinery (now carried by the
001200*                Taxing Authority's own system, not ours).  Added the
001300*                union dues and payment-method groups.
001400 01  PY-Employee-Record.
001500     03  Emp-Id                pic x(6).
001600     03  Emp-Name              pic x(36).
001700     03  Emp-Address           pic x(30).
001800     03  Emp-Type              pic x.
001900         88  Emp-Hourly            value "H".
002000         88  Emp-Salaried          value "S".
002100         88  Emp-Commissioned      value "C".
002200     03  Emp-Hourly-Rate       pic s9(5)v99.
002300     03  Emp-Monthly-Salary    pic s9(7)v99.
002400     03  Emp-Comm-Rate         pic s9v9(4).
002500     03  Emp-Union-Flag        pic x.
002600         88  Emp-Unionized         value "Y".
002700         88  Emp-Not-Unionized     value "N".
002800     03  Emp-Union-Id          pic x(6).
002900     03  Emp-Union-Dues        pic s9(5)v99.
003000     03  Emp-Pay-Method        pic x.
003100         88  Emp-Pay-In-Hand       value "M".
003200         88  Emp-Pay-Bank          value "B".
003300         88  Emp-Pay-Postal        value "C".
003400     03  Emp-Bank-Agency       pic x(8).
003500     03  Emp-Bank-Account      pic x(10).
003600     03  filler                pic x(5).
