000100*******************************************
000200*                                          *
000300*  Record Definition For Reserva           *
000400*        Reservation Input File            *
000500*******************************************
000600*  File size 30 bytes.
000700*
000800* 12/05/26 vbc - Created for the Reserva rule module.
000900 01  RS-Reservation-Record.
001000     03  Rv-Room               pic 9(4).
001100     03  Rv-Today              pic 9(8).
001200     03  Rv-Checkin            pic 9(8).
001300     03  Rv-Checkout           pic 9(8).
001400     03  filler                pic x(2).
001500*
001600 01  RS-Reservation-Result.
001700     03  Rv-Status             pic xx.
001800         88  Rv-Status-Ok          value "OK".
001900         88  Rv-Status-Deposit     value "DP".
002000         88  Rv-Status-Cancelled   value "CO".
002100     03  Rv-Nights             pic 9(4).
