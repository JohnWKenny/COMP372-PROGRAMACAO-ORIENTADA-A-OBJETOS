000100*******************************************
000200*                                          *
000300*  Record Definition For Payroll Timecard  *
000400*           Transaction File               *
000500*******************************************
000600*  File size 19 bytes.
000700*
000800* 09/05/26 vbc - Created for the 3-category payroll rewrite.
000900 01  PY-Timecard-Record.
001000     03  Tc-Emp-Id             pic x(6).
001100     03  Tc-Date               pic 9(8).
001200     03  Tc-Hours              pic s9(2)v99.
001300     03  filler                pic x.
