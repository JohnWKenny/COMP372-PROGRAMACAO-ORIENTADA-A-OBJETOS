000100*******************************************
000200*                                          *
000300*  Record Definition For Taxcalc           *
000400*        Taxpayer Input File               *
000500*******************************************
000600*  File size 58 bytes.
000700*
000800* 12/05/26 vbc - Created for the Taxcalc rule module.
000900 01  TX-Taxpayer-Record.
001000     03  Tp-Name               pic x(30).
001100     03  Tp-Kind               pic x.
001200         88  Tp-Individual         value "F".
001300         88  Tp-Corporate          value "J".
001400     03  Tp-Annual-Income      pic s9(9)v99.
001500     03  Tp-Health-Spend       pic s9(7)v99.
001600     03  Tp-Num-Employees      pic 9(5).
001700     03  filler                pic x(2).
001800*
001900 01  TX-Tax-Result.
002000     03  Tp-Tax                pic s9(9)v99.
