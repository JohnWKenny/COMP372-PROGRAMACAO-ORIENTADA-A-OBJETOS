000100*******************************************
000200*                                          *
000300*  Record Definition For Payroll Union     *
000400*      Service-Charge Transaction File     *
000500*      Uses Sc-Union-Id as key             *
000600*******************************************
000700*  File size 24 bytes.
000800*
000900* 09/05/26 vbc - Created for the 3-category payroll rewrite.
001000 01  PY-Service-Charge-Record.
001100     03  Sc-Union-Id           pic x(6).
001200     03  Sc-Date               pic 9(8).
001300     03  Sc-Amount             pic s9(5)v99.
001400     03  filler                pic x(3).
