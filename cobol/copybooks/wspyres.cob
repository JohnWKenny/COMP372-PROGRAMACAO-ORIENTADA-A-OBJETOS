000100*******************************************
000200*                                          *
000300*  Payroll Computation Results Block       *
000400*  Passed between PY106 (the compute       *
000500*  engine), PY100 (the report driver) and  *
000600*  PY107 (the grand-total companion        *
000700*  function) on the LINKAGE SECTION.       *
000800*******************************************
000900*
001000* 09/05/26 vbc - Created for the 3-category payroll rewrite.
001100* 22/05/26 vbc - Raised Py-Detail-Max from 300 to 500 after the
001200*                Personnel Dept added the night-shift roster.
001300 01  PY-Payroll-Results.
001400     03  Py-Return-Code        pic 9          comp.
001500         88  Py-Results-Ok         value 0.
001600         88  Py-Results-Error      value 1 thru 9.
001700     03  Py-Pay-Date           pic 9(8)       comp.
001800     03  Py-Category-Totals.
001900         05  Py-Hourly-Totals.
002000             07  Py-Hr-Normal-Hrs  pic s9(6)v99  comp-3.
002100             07  Py-Hr-Ot-Hrs      pic s9(6)v99  comp-3.
002200             07  Py-Hr-Gross       pic s9(9)v99  comp-3.
002300             07  Py-Hr-Deduct      pic s9(9)v99  comp-3.
002400             07  Py-Hr-Net         pic s9(9)v99  comp-3.
002500         05  Py-Salaried-Totals.
002600             07  Py-Sl-Gross       pic s9(9)v99  comp-3.
002700             07  Py-Sl-Deduct      pic s9(9)v99  comp-3.
002800             07  Py-Sl-Net         pic s9(9)v99  comp-3.
002900         05  Py-Commissioned-Totals.
003000             07  Py-Cm-Fixed       pic s9(9)v99  comp-3.
003100             07  Py-Cm-Sales       pic s9(9)v99  comp-3.
003200             07  Py-Cm-Comm        pic s9(9)v99  comp-3.
003300             07  Py-Cm-Gross       pic s9(9)v99  comp-3.
003400             07  Py-Cm-Deduct      pic s9(9)v99  comp-3.
003500             07  Py-Cm-Net         pic s9(9)v99  comp-3.
003600     03  Py-Grand-Total-Gross  pic s9(9)v99      comp-3.
003700     03  Py-Detail-Count       pic s9(4)         comp.
003800     03  Py-Detail-Table.
003900         05  Py-Detail-Entry occurs 500 times
004000                              indexed by Py-Dt-Ix.
004100             07  Py-Dt-Category        pic x.
004200                 88  Py-Dt-Is-Hourly       value "H".
004300                 88  Py-Dt-Is-Salaried     value "S".
004400                 88  Py-Dt-Is-Commissioned value "C".
004500             07  Py-Dt-Name            pic x(36).
004600             07  Py-Dt-Normal-Hours    pic s9(4)     comp-3.
004700             07  Py-Dt-Ot-Hours        pic s9(4)     comp-3.
004800             07  Py-Dt-Fixed           pic s9(7)v99  comp-3.
004900             07  Py-Dt-Sales           pic s9(7)v99  comp-3.
005000             07  Py-Dt-Commission      pic s9(7)v99  comp-3.
005100             07  Py-Dt-Gross           pic s9(7)v99  comp-3.
005200             07  Py-Dt-Deduct          pic s9(7)v99  comp-3.
005300             07  Py-Dt-Net             pic s9(7)v99  comp-3.
005400             07  Py-Dt-Method-Desc     pic x(38).
