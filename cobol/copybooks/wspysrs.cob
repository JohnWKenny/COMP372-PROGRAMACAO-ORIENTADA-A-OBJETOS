000100*******************************************
000200*                                          *
000300*  Record Definition For Payroll Sales     *
000400*           Result Transaction File        *
000500*******************************************
000600*  File size 25 bytes.
000700*
000800* 09/05/26 vbc - Created for the 3-category payroll rewrite.
000900 01  PY-Sales-Result-Record.
001000     03  Sr-Emp-Id             pic x(6).
001100     03  Sr-Date               pic 9(8).
001200     03  Sr-Amount             pic s9(7)v99.
001300     03  filler                pic x(2).
