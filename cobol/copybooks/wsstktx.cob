000100*******************************************
000200*                                          *
000300*  Record Definition For Stock             *
000400*        Transaction Input File            *
000500*******************************************
000600*  File size 54 bytes (approx - see filler).
000700*
000800* 12/05/26 vbc - Created for the Stock rule module.
000900 01  ST-Transaction-Record.
001000     03  Pr-Name               pic x(30).
001100     03  Pr-Price              pic s9(7)v99.
001200     03  Pr-Qty                pic s9(6).
001300     03  Pr-Op-Code            pic x.
001400         88  St-Add                value "A".
001500         88  St-Remove             value "R".
001600         88  St-Value-Query        value "V".
001700     03  Pr-Op-Units           pic s9(6).
001800     03  filler                pic x(2).
