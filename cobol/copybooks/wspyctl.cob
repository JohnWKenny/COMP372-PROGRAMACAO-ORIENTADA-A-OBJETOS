000100*******************************************
000200*                                          *
000300*  Record Definition For Payroll Run       *
000400*     Control (Parameter) File             *
000500*     One record only - the pay date       *
000600*******************************************
000700*  File size 18 bytes.
000800*
000900* 09/05/26 vbc - Created for the 3-category payroll rewrite.
001000 01  PY-Control-Record.
001100     03  Ctl-Pay-Date          pic 9(8).
001200     03  filler                pic x(10).
