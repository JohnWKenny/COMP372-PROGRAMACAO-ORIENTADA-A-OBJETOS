000100*******************************************
000200*                                          *
000300*  Record Definition For Account           *
000400*        Transaction Input File            *
000500*******************************************
000600*  File size 70 bytes (approx - see filler).
000700*
000800* 12/05/26 vbc - Created for the Account rule module.
000900 01  BK-Transaction-Record.
001000     03  Ac-Number             pic 9(6).
001100     03  Ac-Holder             pic x(30).
001200     03  Ac-Balance            pic s9(9)v99.
001300     03  Ac-Wdraw-Limit        pic s9(7)v99.
001400     03  Ac-Op-Code            pic x.
001500         88  Ac-Deposit            value "D".
001600         88  Ac-Withdraw           value "W".
001700     03  Ac-Amount             pic s9(9)v99.
001800     03  filler                pic x(2).
