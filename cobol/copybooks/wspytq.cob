000100*******************************************
000200*                                          *
000300*  Linkage Block For PY105 (Timeqry)       *
000400*  Caller loads the three transaction      *
000500*  tables once per run and passes them     *
000600*  down by reference on every call.        *
000700*******************************************
000800*
000900* 09/05/26 vbc - Created for the 3-category payroll rewrite.
001000 01  Py105-Ws.
001100     03  Py105-Emp-Id          pic x(6).
001200     03  Py105-Union-Id        pic x(6).
001300     03  Py105-Start-Date      pic 9(8)      comp.
001400     03  Py105-End-Date        pic 9(8)      comp.
001500     03  Py105-Normal-Hours    pic s9(6)v99  comp-3.
001600     03  Py105-Ot-Hours        pic s9(6)v99  comp-3.
001700     03  Py105-Sales-Total     pic s9(9)v99  comp-3.
001800     03  Py105-Charge-Total    pic s9(9)v99  comp-3.
001900     03  Py105-Status          pic 9         comp.
002000         88  Py105-Ok              value 0.
002100         88  Py105-Error-Range     value 1.
002200         88  Py105-Error-Date      value 2.
002300     03  Py105-Tc-Count        pic s9(4)     comp.
002400     03  Py105-Tc-Table        occurs 0 to 5000 times
002500                                depending on Py105-Tc-Count
002600                                indexed by Py105-Tc-Ix.
002700         05  Py105-Tc-Emp-Id       pic x(6).
002800         05  Py105-Tc-Date         pic 9(8)      comp.
002900         05  Py105-Tc-Hours        pic s9(2)v99  comp-3.
003000     03  Py105-Sr-Count        pic s9(4)     comp.
003100     03  Py105-Sr-Table        occurs 0 to 3000 times
003200                                depending on Py105-Sr-Count
003300                                indexed by Py105-Sr-Ix.
003400         05  Py105-Sr-Emp-Id       pic x(6).
003500         05  Py105-Sr-Date         pic 9(8)      comp.
003600         05  Py105-Sr-Amount       pic s9(7)v99  comp-3.
003700     03  Py105-Sc-Count        pic s9(4)     comp.
003800     03  Py105-Sc-Table        occurs 0 to 2000 times
003900                                depending on Py105-Sc-Count
004000                                indexed by Py105-Sc-Ix.
004100         05  Py105-Sc-Union-Id     pic x(6).
004200         05  Py105-Sc-Date         pic 9(8)      comp.
004300         05  Py105-Sc-Amount       pic s9(5)v99  comp-3.
