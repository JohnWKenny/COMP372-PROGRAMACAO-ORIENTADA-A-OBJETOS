000100****************************************************************
000200*                Reserva - Hotel Reservation Validation        *
000300*                                                              *
000400****************************************************************
000500*
000600 IDENTIFICATION          DIVISION.
000700*================================
000800*
000900*****
001000 PROGRAM-ID.         RS010.
001100*****
001200 AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
001300 INSTALLATION.       Applewood Computers, Bromley, Kent.
001400 DATE-WRITTEN.       12/05/1983.
001500 DATE-COMPILED.
001600 SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
001700*                    Distributed under the GNU General Public
001800*                    License.  See the file COPYING for details.
001900*****
002000*    Remarks.        Validates a file of hotel room reservation
002100*                    records and prints the status and nights
002200*                    booked for each - a check-in before today
002300*                    is refused (status DP), a check-out earlier
002400*                    than check-in is refused (status CO),
002500*                    otherwise status OK and the night count
002600*                    (checkout less checkin) are reported.  Uses
002700*                    MAPS04 function D for the night count, the
002800*                    same day-difference routine PY106 uses for
002900*                    its own window arithmetic.
003000*****
003100 VERSION.            1.00 of 24/05/26.
003200****
003300* CHANGES:
003400* 11/05/93 vbc - First cut of the reservation date check,
003500*                lifted out of the old front-office booking log.
003600* 02/08/97 djp - Check-out earlier than check-in now refused
003700*                outright (status CO) - Front Office had been
003800*                letting these through to the night audit.
003900* 04/01/99 rfh - Y2K: Today/Checkin/Checkout compared as
004000*                ccyymmdd throughout, project ref Y2K-0037.
004100* 19/07/05 rfh - Same-day checkout confirmed as 0 nights, not
004200*                refused - query raised by a walk-in guest.
004300* 13/03/12 mlk - Night count moved onto the house calendar
004400*                routine (MAPS04) rather than straight
004500*                subtraction, so month-end bookings work.
004600* 26/09/19 ktb - Copyright banner refreshed, no logic change.
004700* 24/05/26 vbc - 1.00 Created for the Reserva rule module.
004800*
004900*************************************************************************
005000* Copyright Notice.
005100* ****************
005200* This notice supersedes all prior copyright notices & was updated 2024-04-16.
005300* These files and programs are part of the Applewood Computers Accounting
005400* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005500* Distributed under the GNU General Public License - see COPYING.
005600*************************************************************************
005700*
005800 ENVIRONMENT             DIVISION.
005900*================================
006000*
006100 COPY "envdiv.cob".
006200 INPUT-OUTPUT             SECTION.
006300*------------------------------
006400 FILE-CONTROL.
006500     select   RESERVATION-FILE assign      RESERVATION-FILE
006600              organization     line sequential
006700              status           WS-Rv-Status.
006800     select   RESERVA-REPORT   assign      RESERVA-REPORT
006900              organization     line sequential
007000              status           WS-Rpt-Status.
007100*
007200 DATA                    DIVISION.
007300*================================
007400 FILE SECTION.
007500*-------------
007600 FD  RESERVATION-FILE.
007700 COPY "wsresv.cob".
007800*
007900 FD  RESERVA-REPORT.
008000 01  WS-Print-Line            pic x(80).
008100*
008200 WORKING-STORAGE SECTION.
008300*-----------------------
008400 77  Prog-Name           pic x(17)     value "RS010 (1.00.00)".
008500*
008600 01  WS-File-Status.
008700     03  WS-Rv-Status        pic xx.
008800     03  WS-Rpt-Status       pic xx.
008900     03  filler              pic x(6).
009000*
009100 01  WS-Eof-Switches.
009200     03  WS-Rv-Eof-Flag      pic x         value "N".
009300         88  WS-Rv-Eof             value "Y".
009400     03  filler              pic x(9).
009500 01  WS-Eof-Switches-Flat redefines WS-Eof-Switches pic x(10).
009600*
009700 01  WS-Maps04-Ws.
009800     03  WS-M4-Function      pic x.
009900     03  WS-M4-Date-1        pic 9(8)        comp.
010000     03  WS-M4-Date-2        pic 9(8)        comp.
010100     03  WS-M4-Days          pic s9(8)       comp.
010200     03  WS-M4-Result-Date   pic 9(8)        comp.
010300     03  WS-M4-Valid-Flag    pic x.
010400 01  WS-Maps04-Ws-Alt redefines WS-Maps04-Ws.
010500     03  filler              pic x(22).
010600*
010700 01  WS-Detail-Line.
010800     03  DL-Room             pic 9(4).
010900     03  filler              pic x(2)   value spaces.
011000     03  DL-Checkin          pic 9(8).
011100     03  filler              pic x(2)   value spaces.
011200     03  DL-Checkout         pic 9(8).
011300     03  filler              pic x(2)   value spaces.
011400     03  DL-Status           pic xx.
011500     03  filler              pic x(2)   value spaces.
011600     03  DL-Nights           pic zzz9.
011700     03  filler              pic x(47)  value spaces.
011800 01  WS-Detail-Line-Flat redefines WS-Detail-Line pic x(80).
011900*
012000 PROCEDURE        DIVISION.
012100*==========================
012200*
012300 Aa000-Main.
012400*------------
012500     perform  Aa010-Open-Files       thru Aa010-Exit.
012600     perform  Aa050-Process-Reservations thru Aa050-Exit
012700              until WS-Rv-Eof.
012800     close    RESERVATION-FILE
012900              RESERVA-REPORT.
013000     goback.
013100*
013200 Aa010-Open-Files.
013300*-----------------
013400     open     input  RESERVATION-FILE.
013500     open     output RESERVA-REPORT.
013600     perform  Aa020-Read-Reservation thru Aa020-Exit.
013700 Aa010-Exit.
013800     exit.
013900*
014000 Aa020-Read-Reservation.
014100*-------------------------
014200     read     RESERVATION-FILE
014300              at end   set WS-Rv-Eof to true.
014400 Aa020-Exit.
014500     exit.
014600*
014700 Aa050-Process-Reservations.
014800*-----------------------------
014900     move     zero to Rv-Nights.
015000     perform  Ac100-Validate-Dates thru Ac100-Exit.
015100     move     Rv-Room     to DL-Room.
015200     move     Rv-Checkin  to DL-Checkin.
015300     move     Rv-Checkout to DL-Checkout.
015400     move     Rv-Status   to DL-Status.
015500     move     Rv-Nights   to DL-Nights.
015600     write    WS-Print-Line from WS-Detail-Line.
015700     perform  Aa020-Read-Reservation thru Aa020-Exit.
015800 Aa050-Exit.
015900     exit.
016000*
016100 Ac100-Validate-Dates.
016200*------------------------
016300*> Check-in before today is refused first, then check-out
016400*> before check-in; a same-day checkout is allowed (0 nights).
016500     if       Rv-Checkin < Rv-Today
016600              move "DP" to Rv-Status
016700              go to Ac100-Exit.
016800     if       Rv-Checkout < Rv-Checkin
016900              move "CO" to Rv-Status
017000              go to Ac100-Exit.
017100     move     "OK" to Rv-Status.
017200     move     "D"          to WS-M4-Function.
017300     move     Rv-Checkout  to WS-M4-Date-1.
017400     move     Rv-Checkin   to WS-M4-Date-2.
017500     call     "MAPS04"     using WS-Maps04-Ws.
017600     move     WS-M4-Days   to Rv-Nights.
017700 Ac100-Exit.
017800     exit.
