000100****************************************************************
000200*                                                              *
000300*          Calendar Arithmetic - Date Validation,              *
000400*          Difference, Offset & Month-End Test                 *
000500*                                                              *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100*****
001200 PROGRAM-ID.         MAPS04.
001300*****
001400 AUTHOR.             V B Coen FBCS, FIDM, FIDPM, 31/10/1982.
001500*                    For Applewood Computers.
001600 INSTALLATION.       Applewood Computers, Bromley, Kent.
001700 DATE-WRITTEN.       31/10/1982.
001800 DATE-COMPILED.
001900 SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
002000*                    Distributed under the GNU General Public
002100*                    License.  See the file COPYING for details.
002200*****
002300*    Remarks.        Date Validation / Conversion.
002400*                    Was dd/mm/ccYY <-> binary, now rebuilt as a
002500*                    general Gregorian calendar utility for the
002600*                    Payroll eligibility and period tests, all
002700*                    dates held and passed as CCYYMMDD.
002800*
002900*                    Function codes (Maps04-Function) :
003000*                      V - Validate Maps04-Date-1.
003100*                      D - Maps04-Days = Date-1 minus Date-2.
003200*                      A - Maps04-Result-Date = Date-1 plus
003300*                          (signed) Maps04-Days.
003400*                      M - Is Date-1 the last day of its month ?
003500*
003600*                    No intrinsic FUNCTIONs are used - the
003700*                    Julian day number is built up by hand so
003800*                    this will still run on the oldest compiler
003900*                    on site.
004000*****
004100 VERSION.            2.00 of 09/05/26.
004200****
004300* CHANGES:
004400* 05/02/02 vbc - Converted to year 2K using dd/mm/YYYY.
004500* 29/01/09 vbc - Migration to GNU Cobol & using intrinsic
004600*                FUNCTIONs to do most of the work as v1.10.
004700* 19/10/16 vbc - Noted binary dates from 31/12/1600, CC held.
004800* 16/04/24 vbc - Copyright notice update superseding all
004900*                previous notices.
005000* 19/09/25 vbc - 3.3.00 Version update and builds reset.
005100* 13/11/25 vbc - Capitalise vars, paragraphs etc.
005200* 09/05/26 vbc - 2.00 Reworked completely for the Payroll
005300*                eligibility tests (Friday / month-end /
005400*                14-day cycle) and for Timeqry's range
005500*                validation.  Dropped the old dd/mm/ccYY
005600*                packed format and the DATE-OF-INTEGER /
005700*                INTEGER-OF-DATE / TEST-DATE-YYYYMMDD
005800*                intrinsics entirely - runs the Julian day
005900*                number arithmetic by hand so it no longer
006000*                depends on the 2009 GNU Cobol migration.
006100* 11/05/26 vbc - Added function M (last day of month) for the
006200*                Salaried eligibility test.
006300*
006400*************************************************************************
006500*
006600* Copyright Notice.
006700* ****************
006800*
006900* This notice supersedes all prior copyright notices & was updated 2024-04-16.
007000*
007100* These files and programs are part of the Applewood Computers Accounting
007200* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
007300*
007400* This program is now free software; you can redistribute it and/or modify it
007500* under the terms listed here and of the GNU General Public License as
007600* published by the Free Software Foundation; version 3 and later as revised
007700* for PERSONAL USAGE ONLY and that includes for use within a business but
007800* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
007900*
008000* ACAS is distributed in the hope that it will be useful, but WITHOUT
008100* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
008200* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
008300* for more details.
008400*
008500*************************************************************************
008600*
008700 ENVIRONMENT             DIVISION.
008800*================================
008900*
009000 COPY "envdiv.cob".
009100 INPUT-OUTPUT             SECTION.
009200*------------------------------
009300*
009400 DATA                    DIVISION.
009500*================================
009600 WORKING-STORAGE SECTION.
009700*-----------------------
009800*
009900 01  WS-Month-Length-Table.
010000     03  filler          pic 9(2)  value 31.
010100     03  filler          pic 9(2)  value 28.
010200     03  filler          pic 9(2)  value 31.
010300     03  filler          pic 9(2)  value 30.
010400     03  filler          pic 9(2)  value 31.
010500     03  filler          pic 9(2)  value 30.
010600     03  filler          pic 9(2)  value 31.
010700     03  filler          pic 9(2)  value 31.
010800     03  filler          pic 9(2)  value 30.
010900     03  filler          pic 9(2)  value 31.
011000     03  filler          pic 9(2)  value 30.
011100     03  filler          pic 9(2)  value 31.
011200 01  WS-Month-Length-Redef redefines WS-Month-Length-Table.
011300     03  WS-Month-Length pic 9(2)  occurs 12 times
011400                                    indexed by WS-Mx.
011500*
011600 01  WS-Split-Date.
011700     03  WS-Sd-Year      pic 9(4).
011800     03  WS-Sd-Month     pic 99.
011900     03  WS-Sd-Day       pic 99.
012000 01  WS-Split-Date9  redefines WS-Split-Date pic 9(8).
012100*
012200 01  WS-Leap-Work.
012300     03  WS-Leap-Flag    pic x             value "N".
012400         88  WS-Is-Leap-Year                   value "Y".
012500     03  WS-Mod-4        pic s9(4)         comp.
012600     03  WS-Mod-100      pic s9(4)         comp.
012700     03  WS-Mod-400      pic s9(4)         comp.
012800     03  WS-Div-Work     pic s9(8)         comp.
012900*
013000 01  WS-Jdn-Work.
013100     03  WS-Jdn-A        pic s9(8)         comp.
013200     03  WS-Jdn-Y        pic s9(8)         comp.
013300     03  WS-Jdn-M        pic s9(8)         comp.
013400     03  WS-Jdn-T1       pic s9(8)         comp.
013500     03  WS-Jdn-T2       pic s9(8)         comp.
013600     03  WS-Jdn-Number   pic s9(8)         comp.
013700     03  WS-Jdn-Number-2 pic s9(8)         comp.
013800*
013900 01  WS-Civil-Work.
014000     03  WS-Cv-L         pic s9(8)         comp.
014100     03  WS-Cv-N         pic s9(8)         comp.
014200     03  WS-Cv-I         pic s9(8)         comp.
014300     03  WS-Cv-J         pic s9(8)         comp.
014400     03  WS-Cv-T1        pic s9(8)         comp.
014500     03  WS-Cv-Day       pic s9(4)         comp.
014600     03  WS-Cv-Month     pic s9(4)         comp.
014700     03  WS-Cv-Year      pic s9(8)         comp.
014800*
014900 LINKAGE          SECTION.
015000*-----------------------
015100*
015200***********
015300* MAPS04  *
015400***********
015500*
015600 01  Maps04-Ws.
015700     03  Maps04-Function    pic x.
015800         88  Maps04-Validate      value "V".
015900         88  Maps04-Difference    value "D".
016000         88  Maps04-Add-Days      value "A".
016100         88  Maps04-Last-Day      value "M".
016200     03  Maps04-Date-1      pic 9(8)        comp.
016210     03  Maps04-D1-Alt      redefines Maps04-Date-1.
016220         05  Maps04-D1-Ccyy pic 9(4).
016230         05  Maps04-D1-Mm   pic 99.
016240         05  Maps04-D1-Dd   pic 99.
016300     03  Maps04-Date-2      pic 9(8)        comp.
016400     03  Maps04-Days        pic s9(8)       comp.
016500     03  Maps04-Result-Date pic 9(8)        comp.
016600     03  Maps04-Valid-Flag  pic x.
016700         88  Maps04-Date-Valid    value "Y".
016800         88  Maps04-Date-Invalid  value "N".
016900*
017000 PROCEDURE        DIVISION USING Maps04-Ws.
017100*=========================================
017200*
017300 Main.
017400     if       Maps04-Validate
017500              perform  Wb100-Validate-Date thru Wb100-Exit
017600              go to    Main-Exit.
017700     if       Maps04-Difference
017800              perform  Wc100-Compute-Difference thru Wc100-Exit
017900              go to    Main-Exit.
018000     if       Maps04-Add-Days
018100              perform  Wd100-Add-Signed-Days thru Wd100-Exit
018200              go to    Main-Exit.
018300     if       Maps04-Last-Day
018400              perform  We100-Test-Last-Day thru We100-Exit
018500              go to    Main-Exit.
018600*
018700     move     "N" to Maps04-Valid-Flag.
018800     go       to Main-Exit.
018900*
019000 Main-Exit.
019100     exit     program.
019200*
019300 Wb100-Validate-Date.
019400*--------------------
019500*> Checks Maps04-Date-1 is a real Gregorian calendar date.
019600     move     "Y" to Maps04-Valid-Flag.
019700     move     Maps04-Date-1 to WS-Split-Date9.
019800     if       WS-Sd-Month < 01 or > 12
019900              move  "N" to Maps04-Valid-Flag
020000              go to Wb100-Exit.
020100     if       WS-Sd-Year < 1600 or > 9999
020200              move  "N" to Maps04-Valid-Flag
020300              go to Wb100-Exit.
020400     perform  Wf100-Test-Leap-Year thru Wf100-Exit.
020500     set      WS-Mx to WS-Sd-Month.
020600     if       WS-Sd-Month = 2 and WS-Is-Leap-Year
020700              if    WS-Sd-Day < 01 or > 29
020800                    move "N" to Maps04-Valid-Flag
020900              end-if
021000              go to Wb100-Exit.
021100     if       WS-Sd-Day < 01 or > WS-Month-Length (WS-Mx)
021200              move  "N" to Maps04-Valid-Flag.
021300 Wb100-Exit.
021400     exit.
021500*
021600 Wc100-Compute-Difference.
021700*-------------------------
021800*> Maps04-Days = Julian(Date-1) - Julian(Date-2).
021900     move     Maps04-Date-1 to WS-Split-Date9.
022000     perform  Wg100-Compute-Jdn thru Wg100-Exit.
022100     move     WS-Jdn-Number to WS-Jdn-Number-2.
022200     move     Maps04-Date-2 to WS-Split-Date9.
022300     perform  Wg100-Compute-Jdn thru Wg100-Exit.
022400     compute  Maps04-Days = WS-Jdn-Number-2 - WS-Jdn-Number.
022500 Wc100-Exit.
022600     exit.
022700*
022800 Wd100-Add-Signed-Days.
022900*----------------------
023000*> Maps04-Result-Date = Date-1 plus (signed) Maps04-Days.
023100     move     Maps04-Date-1 to WS-Split-Date9.
023200     perform  Wg100-Compute-Jdn thru Wg100-Exit.
023300     add      Maps04-Days to WS-Jdn-Number.
023400     perform  Wh100-Civil-From-Jdn thru Wh100-Exit.
023500     move     WS-Cv-Year  to WS-Sd-Year.
023600     move     WS-Cv-Month to WS-Sd-Month.
023700     move     WS-Cv-Day   to WS-Sd-Day.
023800     move     WS-Split-Date9 to Maps04-Result-Date.
023900 Wd100-Exit.
024000     exit.
024100*
024200 We100-Test-Last-Day.
024300*--------------------
024400*> Maps04-Valid-Flag = Y when Date-1 is the last day of its month.
024500     move     Maps04-Date-1 to WS-Split-Date9.
024600     perform  Wf100-Test-Leap-Year thru Wf100-Exit.
024700     set      WS-Mx to WS-Sd-Month.
024800     move     "N" to Maps04-Valid-Flag.
024900     if       WS-Sd-Month = 2 and WS-Is-Leap-Year
025000              if    WS-Sd-Day = 29
025100                    move "Y" to Maps04-Valid-Flag
025200              end-if
025300              go to We100-Exit.
025400     if       WS-Sd-Day = WS-Month-Length (WS-Mx)
025500              move  "Y" to Maps04-Valid-Flag.
025600 We100-Exit.
025700     exit.
025800*
025900 Wf100-Test-Leap-Year.
026000*---------------------
026100*> Leap year = divisible by 4, except century years must also
026200*> be divisible by 400.  Works on WS-Sd-Year.
026300     move     "N" to WS-Leap-Flag.
026400     divide   WS-Sd-Year by 4   giving WS-Div-Work
026500              remainder WS-Mod-4.
026600     if       WS-Mod-4 not = zero
026700              go to Wf100-Exit.
026800     divide   WS-Sd-Year by 100 giving WS-Div-Work
026900              remainder WS-Mod-100.
027000     if       WS-Mod-100 not = zero
027100              move "Y" to WS-Leap-Flag
027200              go to Wf100-Exit.
027300     divide   WS-Sd-Year by 400 giving WS-Div-Work
027400              remainder WS-Mod-400.
027500     if       WS-Mod-400 = zero
027600              move "Y" to WS-Leap-Flag.
027700 Wf100-Exit.
027800     exit.
027900*
028000 Wg100-Compute-Jdn.
028100*------------------
028200*> Fliegel & Van Flandern civil-to-Julian-day-number, worked
028300*> one integer division at a time so each step truncates the
028400*> way the published algorithm expects.  Input WS-Split-Date,
028500*> output WS-Jdn-Number.
028600     compute  WS-Jdn-A = (14 - WS-Sd-Month) / 12.
028700     compute  WS-Jdn-Y = WS-Sd-Year + 4800 - WS-Jdn-A.
028800     compute  WS-Jdn-M = WS-Sd-Month + (12 * WS-Jdn-A) - 3.
028900     compute  WS-Jdn-T1 = ((153 * WS-Jdn-M) + 2) / 5.
029000     compute  WS-Jdn-T2 = WS-Jdn-Y / 4.
029100     compute  WS-Jdn-Number = WS-Sd-Day + WS-Jdn-T1
029200                             + (365 * WS-Jdn-Y) + WS-Jdn-T2.
029300     compute  WS-Jdn-T2 = WS-Jdn-Y / 100.
029400     subtract WS-Jdn-T2 from WS-Jdn-Number.
029500     compute  WS-Jdn-T2 = WS-Jdn-Y / 400.
029600     add      WS-Jdn-T2 to WS-Jdn-Number.
029700     subtract 32045 from WS-Jdn-Number.
029800 Wg100-Exit.
029900     exit.
030000*
030100 Wh100-Civil-From-Jdn.
030200*---------------------
030300*> Fliegel & Van Flandern Julian-day-number-to-civil, again one
030400*> integer division per line.  Input WS-Jdn-Number, output
030500*> WS-Cv-Year / WS-Cv-Month / WS-Cv-Day.
030600     compute  WS-Cv-L = WS-Jdn-Number + 68569.
030700     compute  WS-Cv-N = (4 * WS-Cv-L) / 146097.
030800     compute  WS-Cv-T1 = ((146097 * WS-Cv-N) + 3) / 4.
030900     subtract WS-Cv-T1 from WS-Cv-L.
031000     compute  WS-Cv-I = (4000 * (WS-Cv-L + 1)) / 1461001.
031100     compute  WS-Cv-T1 = (1461 * WS-Cv-I) / 4.
031200     subtract WS-Cv-T1 from WS-Cv-L.
031300     add      31 to WS-Cv-L.
031400     compute  WS-Cv-J = (80 * WS-Cv-L) / 2447.
031500     compute  WS-Cv-T1 = (2447 * WS-Cv-J) / 80.
031600     compute  WS-Cv-Day = WS-Cv-L - WS-Cv-T1.
031700     compute  WS-Cv-L = WS-Cv-J / 11.
031800     compute  WS-Cv-Month = WS-Cv-J + 2 - (12 * WS-Cv-L).
031900     compute  WS-Cv-Year = (100 * (WS-Cv-N - 49)) + WS-Cv-I
032000                          + WS-Cv-L.
032100 Wh100-Exit.
032200     exit.
