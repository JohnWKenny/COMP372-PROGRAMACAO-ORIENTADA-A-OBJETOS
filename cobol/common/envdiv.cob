000100*****************************************************************
000200*                                                               *
000300*        Shared Environment Division / Special-Names            *
000400*                                                               *
000500*****************************************************************
000600*
000700* Remarks.          Common COPY member for the CONFIGURATION
000800*                   SECTION used by every payroll and rules
000900*                   program in this run-unit. Holds the printer
001000*                   top-of-form channel and the UPSI test switch
001100*                   used to force test-mode accumulator resets.
001200*
001300* 11/12/25 vbc - Created, split out of the individual programs
001400*                so a single copy serves PY100, PY105, PY106,
001500*                PY107, TX010, BK010, ST010, RS010 and MAPS04.
001600* 06/01/26 vbc - Added UPSI-0 test-mode switch for year-end
001700*                rerun testing.
001800*
001900 CONFIGURATION SECTION.
002000*----------------------
002100 SOURCE-COMPUTER.    ACAS-HOST.
002200 OBJECT-COMPUTER.    ACAS-HOST.
002300 SPECIAL-NAMES.
002400     C01            IS TOP-OF-FORM
002500     CLASS NUMERIC-DATE  IS "0123456789"
002600     UPSI-0         IS PY-TEST-SWITCH
002700                        ON  STATUS IS PY-TEST-RUN
002800                        OFF STATUS IS PY-PRODUCTION-RUN.
