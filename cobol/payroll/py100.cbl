000100****************************************************************
000200*                                                              *
000300*     PAYROLL - Payment Register (FOLHA DE PAGAMENTO) Report  *
000400*                                                              *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000*****
001100 PROGRAM-ID.         PY100.
001200*****
001300 AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
001400 INSTALLATION.       Applewood Computers, Bromley, Kent.
001500 DATE-WRITTEN.       09/05/1983.
001600 DATE-COMPILED.
001700 SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
001800*                    Distributed under the GNU General Public
001900*                    License.  See the file COPYING for details.
002000*****
002100*    Remarks.        Runs the payroll for the pay date held on
002200*                    the one-record Control file, then prints
002300*                    the payment register in three sections -
002400*                    Horistas (hourly), Assalariados (salaried)
002500*                    and Comissionados (commissioned) - each a
002600*                    control group in employee-name order, with
002700*                    a TOTAL line per group and a grand TOTAL
002800*                    FOLHA line at the foot.  All the figurework
002900*                    is done by PY106 - this program only lays
003000*                    the report out.
003100*
003200*                    Was PYRGSTR (the old US check register) -
003300*                    renumbered into the PY1nn payroll band and
003400*                    rewritten for the 3-category model.  The
003500*                    Report Writer RD was dropped - the three
003600*                    sections have different column layouts and
003700*                    do not sit comfortably under one RD.
003800*****
003900 VERSION.            1.01 of 10/08/26.
004000****
004100* CHANGES:
004200* 10/08/26 vbc - 1.01 Descontos column on all three sections, and
004300*                Fixo/Vendas/Comissao on Comissionados, were
004400*                printing truncated - the edited money value
004500*                carries its decimal point and cents in the last
004600*                4 of 13 characters, and a MOVE into a shorter
004700*                field keeps the left end, not the right.
004800*                Descontos columns widened to 13; Comissionados'
004900*                narrower columns now move off WS-Me-Out-8
005000*                instead, req AC-2216.
005100* 02/06/83 vbc - PYRGSTR: first issue, single check-register
005200*                layout, Report Writer RD.
005300* 21/08/89 djp - PYRGSTR: added the weekly hours-worked column
005400*                asked for by the Wages office.
005500* 14/02/93 rfh - PYRGSTR: grand total line added at report foot,
005600*                previously only the page totals printed.
005700* 11/01/99 rfh - PYRGSTR: Y2K - report heading date expanded to
005800*                ccyymmdd, project ref Y2K-0037.
005900* 19/05/04 mlk - PYRGSTR: page-break logic corrected, last page
006000*                of a long run was losing its total line.
006100* 08/10/09 mlk - PYRGSTR: spooled output renamed to fit the new
006200*                print-room naming convention.
006300* 27/03/14 ktb - PYRGSTR: copyright banner refreshed.
006400* 15/09/19 psw - PYRGSTR: heading literals re-keyed, no logic
006500*                change.
006600* 24/05/26 vbc - 1.00 Created - renumbered from PYRGSTR and
006700*                rewritten for the 3-category payroll rewrite.
006800*
006900*************************************************************************
007000* Copyright Notice.
007100* ****************
007200* This notice supersedes all prior copyright notices & was updated 2024-04-16.
007300* These files and programs are part of the Applewood Computers Accounting
007400* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
007500* Distributed under the GNU General Public License - see COPYING.
007600*************************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*================================
008000*
008100 COPY "envdiv.cob".
008200 INPUT-OUTPUT             SECTION.
008300*------------------------------
008400 FILE-CONTROL.
008500     select   CONTROL-FILE   assign       CONTROL-FILE
008600              organization   line sequential
008700              status         WS-Ctl-Status.
008800     select   PAYROLL-REPORT assign       PAYROLL-REPORT
008900              organization   line sequential
009000              status         WS-Rpt-Status.
009100*
009200 DATA                    DIVISION.
009300*================================
009400 FILE SECTION.
009500*-------------
009600 FD  CONTROL-FILE.
009700 COPY "wspyctl.cob".
009800*
009900 FD  PAYROLL-REPORT.
010000 01  WS-Report-Record        pic x(132).
010100*
010200 WORKING-STORAGE SECTION.
010300*-----------------------
010400 77  Prog-Name           pic x(17)     value "PY100 (1.01.00)".
010500*
010600 01  WS-File-Status.
010700     03  WS-Ctl-Status       pic xx.
010800     03  WS-Rpt-Status       pic xx.
010900     03  filler              pic x(6).
011000*
011100 COPY "wspyres.cob".
011200*
011300*> Run-date split, used only for the report heading - separate
011400*> from PY106's own copy of the same arithmetic.
011500 01  WS-Date-Split.
011600     03  WS-Ds-Ccyy          pic 9(4).
011700     03  filler              pic x     value "-".
011800     03  WS-Ds-Mm            pic 9(2).
011900     03  filler              pic x     value "-".
012000     03  WS-Ds-Dd            pic 9(2).
012100 01  WS-Pay-Date-Num redefines WS-Date-Split pic x(10).
012200 01  WS-Pay-Date-9 pic 9(8)          comp.
012300 01  WS-Dm-Work    pic 9(4)          comp.
012400*
012500 01  WS-Money-Edit-Work.
012600     03  WS-Me-Raw           pic s9(9)v99      comp-3.
012700     03  WS-Me-Edited        pic --,---,--9.99.
012800*> Alternate view used to clear both sub-fields with one MOVE
012900*> when a column is skipped (Commissioned-only columns etc).
013000 01  WS-Money-Edit-Alt redefines WS-Money-Edit-Work.
013100     03  WS-Mea-Raw          pic s9(9)v99      comp-3.
013200     03  WS-Mea-Edited       pic --,---,--9.99.
013300 01  WS-Me-Out               pic x(15).
013400*> Narrow view of the same edited value, for the Comissionados
013500*> Fixo/Vendas/Comissao columns - those stay 8 wide to keep the
013600*> header under the 132-byte print line, so only the low-order
013700*> 8 characters (thousands through cents) of the 13-character
013800*> edit are carried; a straight MOVE of the full WS-Me-Out keeps
013900*> the high-order (blank) end and loses the decimal point - see
014000*> CHANGES, req AC-2216.
014100 01  WS-Me-Out-Narrow redefines WS-Me-Out.
014200     03  filler              pic x(5).
014300     03  WS-Me-Out-8         pic x(8).
014400     03  filler              pic x(2).
014500*
014600 01  WS-Title-Line-1.
014700     03  filler              pic x(30)  value
014800         "FOLHA DE PAGAMENTO DO DIA ".
014900     03  TL-Date             pic x(10).
015000     03  filler              pic x(92)  value spaces.
015100 01  WS-Title-Line-2.
015200     03  filler              pic x(36)  value
015300         "====================================".
015400     03  filler              pic x(96)  value spaces.
015500 01  WS-Section-Line.
015600     03  SL-Text             pic x(40).
015700     03  filler              pic x(92)  value spaces.
015800 01  WS-Blank-Line           pic x(132) value spaces.
015900*
016000*> Horistas (Hourly) section lines.
016100 01  WS-Hourly-Hdr.
016200     03  filler              pic x(132) value
016300         "Nome                                 Horas Extra   Sal Bruto Descontos     Sal Liquido Metodo".
016400 01  WS-Hourly-Detail.
016500     03  HD-Name             pic x(36).
016600     03  filler              pic x(1)   value space.
016700     03  HD-Normal           pic zzz9.
016800     03  filler              pic x(1)   value space.
016900     03  HD-Ot               pic zzz9.
017000     03  filler              pic x(2)   value spaces.
017100     03  HD-Gross            pic x(13).
017200     03  filler              pic x(1)   value space.
017300     03  HD-Deduct           pic x(13).
017400     03  filler              pic x(1)   value space.
017500     03  HD-Net              pic x(15).
017600     03  filler              pic x(1)   value space.
017700     03  HD-Method           pic x(38).
017800 01  WS-Hourly-Total.
017900     03  filler              pic x(22)  value "TOTAL HORISTAS".
018000     03  HT-Normal           pic zzz9.
018100     03  filler              pic x(1)   value space.
018200     03  HT-Ot               pic zzz9.
018300     03  filler              pic x(2)   value spaces.
018400     03  HT-Gross            pic x(13).
018500     03  filler              pic x(1)   value space.
018600     03  HT-Deduct           pic x(13).
018700     03  filler              pic x(1)   value space.
018800     03  HT-Net              pic x(15).
018900*
019000*> Assalariados (Salaried) section lines.
019100 01  WS-Salaried-Hdr.
019200     03  filler              pic x(132) value
019300         "Nome                                               Sal Bruto Descontos     Sal Liquido Metodo".
019400 01  WS-Salaried-Detail.
019500     03  SD-Name             pic x(48).
019600     03  filler              pic x(1)   value space.
019700     03  SD-Gross            pic x(13).
019800     03  filler              pic x(1)   value space.
019900     03  SD-Deduct           pic x(13).
020000     03  filler              pic x(1)   value space.
020100     03  SD-Net              pic x(15).
020200     03  filler              pic x(1)   value space.
020300     03  SD-Method           pic x(38).
020400 01  WS-Salaried-Total.
020500     03  filler              pic x(34)  value "TOTAL ASSALARIADOS".
020600     03  ST-Gross            pic x(13).
020700     03  filler              pic x(1)   value space.
020800     03  ST-Deduct           pic x(13).
020900     03  filler              pic x(1)   value space.
021000     03  ST-Net              pic x(15).
021100*
021200*> Comissionados (Commissioned) section lines.
021300 01  WS-Commissioned-Hdr.
021400     03  filler              pic x(132) value
021500         "Nome                  Fixo     Vendas   Comissao Sal Bruto Descontos     Sal Liquido Metodo".
021600 01  WS-Commissioned-Detail.
021700     03  CD-Name             pic x(21).
021800     03  filler              pic x(1)   value space.
021900     03  CD-Fixed            pic x(8).
022000     03  filler              pic x(1)   value space.
022100     03  CD-Sales            pic x(8).
022200     03  filler              pic x(1)   value space.
022300     03  CD-Comm             pic x(8).
022400     03  filler              pic x(1)   value space.
022500     03  CD-Gross            pic x(13).
022600     03  filler              pic x(1)   value space.
022700     03  CD-Deduct           pic x(13).
022800     03  filler              pic x(1)   value space.
022900     03  CD-Net              pic x(15).
023000     03  filler              pic x(1)   value space.
023100     03  CD-Method           pic x(38).
023200 01  WS-Commissioned-Total.
023300     03  filler              pic x(12)  value "TOTAL COMISSIONADOS".
023400     03  CT-Fixed            pic x(8).
023500     03  filler              pic x(1)   value space.
023600     03  CT-Sales            pic x(8).
023700     03  filler              pic x(1)   value space.
023800     03  CT-Comm             pic x(8).
023900     03  filler              pic x(1)   value space.
024000     03  CT-Gross            pic x(13).
024100     03  filler              pic x(1)   value space.
024200     03  CT-Deduct           pic x(13).
024300     03  filler              pic x(1)   value space.
024400     03  CT-Net              pic x(15).
024500*
024600 01  WS-Grand-Total-Line.
024700     03  filler              pic x(13)  value "TOTAL FOLHA: ".
024800     03  GT-Gross            pic x(15).
024900     03  filler              pic x(104) value spaces.
025000 01  WS-Grand-Total-Line-Flat redefines WS-Grand-Total-Line
025100                               pic x(132).
025200*
025300 PROCEDURE        DIVISION.
025400*==========================
025500*
025600 Aa000-Main.
025700*------------
025800     perform  Aa010-Open-Files       thru Aa010-Exit.
025900     call     "PY106" using PY-Control-Record PY-Payroll-Results.
026000     perform  Ab100-Print-Heading     thru Ab100-Exit.
026100     perform  Ac100-Print-Hourly-Section thru Ac100-Exit.
026200     perform  Ad100-Print-Salaried-Section thru Ad100-Exit.
026300     perform  Ae100-Print-Commissioned-Section thru Ae100-Exit.
026400     perform  Af100-Print-Grand-Total thru Af100-Exit.
026500     close    CONTROL-FILE
026600              PAYROLL-REPORT.
026700     goback.
026800*
026900 Aa010-Open-Files.
027000*-----------------
027100     open     input  CONTROL-FILE.
027200     read     CONTROL-FILE.
027300     open     output PAYROLL-REPORT.
027400 Aa010-Exit.
027500     exit.
027600*
027700 Ab100-Print-Heading.
027800*---------------------
027900*> Split Ctl-Pay-Date (CCYYMMDD) into Ccyy/Mm/Dd for the
028000*> heading line - plain DIVIDE, no intrinsic FUNCTIONs.
028100     move     Py-Pay-Date to WS-Pay-Date-9.
028200     divide   WS-Pay-Date-9 by 10000 giving WS-Ds-Ccyy
028300              remainder WS-Dm-Work.
028400     divide   WS-Dm-Work   by 100   giving WS-Ds-Mm
028500              remainder WS-Ds-Dd.
028600     move     WS-Pay-Date-Num to TL-Date.
028700     write    WS-Report-Record from WS-Title-Line-1.
028800     write    WS-Report-Record from WS-Title-Line-2.
028900     write    WS-Report-Record from WS-Blank-Line.
029000 Ab100-Exit.
029100     exit.
029200*
029300 Ac100-Print-Hourly-Section.
029400*----------------------------
029500     move     "=== HORISTAS ==="   to SL-Text.
029600     write    WS-Report-Record from WS-Section-Line.
029700     write    WS-Report-Record from WS-Hourly-Hdr.
029800     perform  Ac150-Print-One-Hourly thru Ac150-Exit
029900              varying Py-Dt-Ix from 1 by 1
030000              until Py-Dt-Ix > Py-Detail-Count.
030100     move     Py-Hr-Normal-Hrs to HT-Normal.
030200     move     Py-Hr-Ot-Hrs     to HT-Ot.
030300     move     Py-Hr-Gross      to WS-Me-Raw.
030400     perform  Za900-Edit-Money thru Za900-Exit.
030500     move     WS-Me-Out        to HT-Gross.
030600     move     Py-Hr-Deduct     to WS-Me-Raw.
030700     perform  Za900-Edit-Money thru Za900-Exit.
030800     move     WS-Me-Out        to HT-Deduct.
030900     move     Py-Hr-Net        to WS-Me-Raw.
031000     perform  Za900-Edit-Money thru Za900-Exit.
031100     move     WS-Me-Out        to HT-Net.
031200     write    WS-Report-Record from WS-Hourly-Total.
031300     write    WS-Report-Record from WS-Blank-Line.
031400 Ac100-Exit.
031500     exit.
031600*
031700 Ac150-Print-One-Hourly.
031800*------------------------
031900     if       not Py-Dt-Is-Hourly (Py-Dt-Ix)
032000              go to Ac150-Exit.
032100     move     Py-Dt-Name (Py-Dt-Ix)        to HD-Name.
032200     move     Py-Dt-Normal-Hours (Py-Dt-Ix) to HD-Normal.
032300     move     Py-Dt-Ot-Hours (Py-Dt-Ix)     to HD-Ot.
032400     move     Py-Dt-Gross (Py-Dt-Ix)        to WS-Me-Raw.
032500     perform  Za900-Edit-Money thru Za900-Exit.
032600     move     WS-Me-Out                     to HD-Gross.
032700     move     Py-Dt-Deduct (Py-Dt-Ix)       to WS-Me-Raw.
032800     perform  Za900-Edit-Money thru Za900-Exit.
032900     move     WS-Me-Out                     to HD-Deduct.
033000     move     Py-Dt-Net (Py-Dt-Ix)          to WS-Me-Raw.
033100     perform  Za900-Edit-Money thru Za900-Exit.
033200     move     WS-Me-Out                     to HD-Net.
033300     move     Py-Dt-Method-Desc (Py-Dt-Ix)  to HD-Method.
033400     write    WS-Report-Record from WS-Hourly-Detail.
033500 Ac150-Exit.
033600     exit.
033700*
033800 Ad100-Print-Salaried-Section.
033900*-------------------------------
034000     move     "=== ASSALARIADOS ===" to SL-Text.
034100     write    WS-Report-Record from WS-Section-Line.
034200     write    WS-Report-Record from WS-Salaried-Hdr.
034300     perform  Ad150-Print-One-Salaried thru Ad150-Exit
034400              varying Py-Dt-Ix from 1 by 1
034500              until Py-Dt-Ix > Py-Detail-Count.
034600     move     Py-Sl-Gross      to WS-Me-Raw.
034700     perform  Za900-Edit-Money thru Za900-Exit.
034800     move     WS-Me-Out        to ST-Gross.
034900     move     Py-Sl-Deduct     to WS-Me-Raw.
035000     perform  Za900-Edit-Money thru Za900-Exit.
035100     move     WS-Me-Out        to ST-Deduct.
035200     move     Py-Sl-Net        to WS-Me-Raw.
035300     perform  Za900-Edit-Money thru Za900-Exit.
035400     move     WS-Me-Out        to ST-Net.
035500     write    WS-Report-Record from WS-Salaried-Total.
035600     write    WS-Report-Record from WS-Blank-Line.
035700 Ad100-Exit.
035800     exit.
035900*
036000 Ad150-Print-One-Salaried.
036100*---------------------------
036200     if       not Py-Dt-Is-Salaried (Py-Dt-Ix)
036300              go to Ad150-Exit.
036400     move     Py-Dt-Name (Py-Dt-Ix)         to SD-Name.
036500     move     Py-Dt-Gross (Py-Dt-Ix)        to WS-Me-Raw.
036600     perform  Za900-Edit-Money thru Za900-Exit.
036700     move     WS-Me-Out                     to SD-Gross.
036800     move     Py-Dt-Deduct (Py-Dt-Ix)       to WS-Me-Raw.
036900     perform  Za900-Edit-Money thru Za900-Exit.
037000     move     WS-Me-Out                     to SD-Deduct.
037100     move     Py-Dt-Net (Py-Dt-Ix)          to WS-Me-Raw.
037200     perform  Za900-Edit-Money thru Za900-Exit.
037300     move     WS-Me-Out                     to SD-Net.
037400     move     Py-Dt-Method-Desc (Py-Dt-Ix)  to SD-Method.
037500     write    WS-Report-Record from WS-Salaried-Detail.
037600 Ad150-Exit.
037700     exit.
037800*
037900 Ae100-Print-Commissioned-Section.
038000*------------------------------------
038100     move     "=== COMISSIONADOS ===" to SL-Text.
038200     write    WS-Report-Record from WS-Section-Line.
038300     write    WS-Report-Record from WS-Commissioned-Hdr.
038400     perform  Ae150-Print-One-Comm thru Ae150-Exit
038500              varying Py-Dt-Ix from 1 by 1
038600              until Py-Dt-Ix > Py-Detail-Count.
038700     move     Py-Cm-Fixed      to WS-Me-Raw.
038800     perform  Za900-Edit-Money thru Za900-Exit.
038900     move     WS-Me-Out-8      to CT-Fixed.
039000     move     Py-Cm-Sales      to WS-Me-Raw.
039100     perform  Za900-Edit-Money thru Za900-Exit.
039200     move     WS-Me-Out-8      to CT-Sales.
039300     move     Py-Cm-Comm       to WS-Me-Raw.
039400     perform  Za900-Edit-Money thru Za900-Exit.
039500     move     WS-Me-Out-8      to CT-Comm.
039600     move     Py-Cm-Gross      to WS-Me-Raw.
039700     perform  Za900-Edit-Money thru Za900-Exit.
039800     move     WS-Me-Out        to CT-Gross.
039900     move     Py-Cm-Deduct     to WS-Me-Raw.
040000     perform  Za900-Edit-Money thru Za900-Exit.
040100     move     WS-Me-Out        to CT-Deduct.
040200     move     Py-Cm-Net        to WS-Me-Raw.
040300     perform  Za900-Edit-Money thru Za900-Exit.
040400     move     WS-Me-Out        to CT-Net.
040500     write    WS-Report-Record from WS-Commissioned-Total.
040600     write    WS-Report-Record from WS-Blank-Line.
040700 Ae100-Exit.
040800     exit.
040900*
041000 Ae150-Print-One-Comm.
041100*-----------------------
041200     if       not Py-Dt-Is-Commissioned (Py-Dt-Ix)
041300              go to Ae150-Exit.
041400     move     Py-Dt-Name (Py-Dt-Ix)         to CD-Name.
041500     move     Py-Dt-Fixed (Py-Dt-Ix)        to WS-Me-Raw.
041600     perform  Za900-Edit-Money thru Za900-Exit.
041700     move     WS-Me-Out-8                   to CD-Fixed.
041800     move     Py-Dt-Sales (Py-Dt-Ix)        to WS-Me-Raw.
041900     perform  Za900-Edit-Money thru Za900-Exit.
042000     move     WS-Me-Out-8                   to CD-Sales.
042100     move     Py-Dt-Commission (Py-Dt-Ix)   to WS-Me-Raw.
042200     perform  Za900-Edit-Money thru Za900-Exit.
042300     move     WS-Me-Out-8                   to CD-Comm.
042400     move     Py-Dt-Gross (Py-Dt-Ix)        to WS-Me-Raw.
042500     perform  Za900-Edit-Money thru Za900-Exit.
042600     move     WS-Me-Out                     to CD-Gross.
042700     move     Py-Dt-Deduct (Py-Dt-Ix)       to WS-Me-Raw.
042800     perform  Za900-Edit-Money thru Za900-Exit.
042900     move     WS-Me-Out                     to CD-Deduct.
043000     move     Py-Dt-Net (Py-Dt-Ix)          to WS-Me-Raw.
043100     perform  Za900-Edit-Money thru Za900-Exit.
043200     move     WS-Me-Out                     to CD-Net.
043300     move     Py-Dt-Method-Desc (Py-Dt-Ix)  to CD-Method.
043400     write    WS-Report-Record from WS-Commissioned-Detail.
043500 Ae150-Exit.
043600     exit.
043700*
043800 Af100-Print-Grand-Total.
043900*--------------------------
044000     move     Py-Grand-Total-Gross to WS-Me-Raw.
044100     perform  Za900-Edit-Money thru Za900-Exit.
044200     move     WS-Me-Out             to GT-Gross.
044300     write    WS-Report-Record from WS-Grand-Total-Line.
044400 Af100-Exit.
044500     exit.
044600*
044700 Za900-Edit-Money.
044800*-------------------
044900*> Converts the packed WS-Me-Raw amount into WS-Me-Out using a
045000*> comma as the decimal point and a period as the thousands
045100*> separator (Financeiro's house format), without resorting to
045200*> DECIMAL-POINT IS COMMA in SPECIAL-NAMES - that clause changes
045300*> every numeric-edited PICTURE in the program, which is more
045400*> than this one column needs.
045500     move     WS-Me-Raw    to WS-Me-Edited.
045600     move     WS-Me-Edited to WS-Me-Out.
045700     inspect  WS-Me-Out replacing all "," by "#".
045800     inspect  WS-Me-Out replacing all "." by ",".
045900     inspect  WS-Me-Out replacing all "#" by ".".
046000 Za900-Exit.
046100     exit.
