000100****************************************************************
000200*                                                              *
000300*     TIMEQRY - Hours / Sales / Service-Charge Period Query    *
000400*                                                              *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000*****
001100 PROGRAM-ID.         PY105.
001200*****
001300 AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
001400 INSTALLATION.       Applewood Computers, Bromley, Kent.
001500 DATE-WRITTEN.       09/05/1983.
001600 DATE-COMPILED.
001700 SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
001800*                    Distributed under the GNU General Public
001900*                    License.  See the file COPYING for details.
002000*****
002100*    Remarks.        Given an employee (or union) Id and a
002200*                    half-open date range [Start,End), returns
002300*                    the Normal and Overtime hours worked, the
002400*                    Sales total and the Union service-charge
002500*                    total for that range.  Called by PY106 for
002600*                    every eligible employee each run, and is
002700*                    usable standalone for ad-hoc period
002800*                    enquiries raised by the Payroll Dept.
002900*
003000*                    Timecards over 8 hours on a card are split
003100*                    Normal (first 8) / Overtime (the rest) -
003200*                    the same per-card rule PY106 uses for the
003300*                    Hourly gross calculation.
003400*****
003500 VERSION.            1.02 of 23/05/26.
003600****
003700* CHANGES:
003800* 08/11/88 vbc - Period-enquiry routine lifted out of the old
003900*                PYRGSTR check register so the Wages office
004000*                could run ad-hoc hours enquiries off-cycle.
004100* 17/04/92 djp - Sales and service-charge totals added alongside
004200*                the existing hours total, for the new
004300*                Commissioned scheme.
004400* 03/09/97 rfh - Enquiry date range changed from closed to
004500*                half-open [Start,End) to match MAPS04's rework.
004600* 14/01/99 rfh - Y2K: Start/End dates expanded to ccyymmdd,
004700*                project ref Y2K-0037.
004800* 21/06/05 mlk - Overtime split (first 8 hours Normal, rest OT)
004900*                moved into this routine out of the calling
005000*                program, so every caller applies it the same way.
005100* 09/02/12 ktb - Standalone ad-hoc enquiry path withdrawn from
005200*                the on-line suite, kept here only for Payroll's
005300*                own batch use.
005400* 30/07/18 psw - Copyright banner refreshed, no logic change.
005500* 09/05/26 vbc - 1.00 Created for the 3-category payroll rewrite.
005600* 22/05/26 vbc - 1.01 Start-after-End and bad calendar dates now
005700*                set Py105-Status rather than abending - Payroll
005800*                Dept were getting GnuCOBOL runtime errors on
005900*                mistyped enquiry dates.
006000* 23/05/26 vbc - 1.02 Table scans taken out of line - inline
006100*                PERFORM ... END-PERFORM was rejected at the
006200*                pre-compile code review, house style is
006300*                PERFORM ... THRU ... -EXIT only.
006400* 24/05/26 vbc -      Added Alt/flat dump redefines of WS-Work and
006500*                WS-Maps04-Ws for the abend-dump reader - same
006600*                habit as PY106's own work areas.
006700*
006800*************************************************************************
006900* Copyright Notice.
007000* ****************
007100* This notice supersedes all prior copyright notices & was updated 2024-04-16.
007200* These files and programs are part of the Applewood Computers Accounting
007300* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
007400* Distributed under the GNU General Public License - see COPYING.
007500*************************************************************************
007600*
007700 ENVIRONMENT             DIVISION.
007800*================================
007900*
008000 COPY "envdiv.cob".
008100 INPUT-OUTPUT             SECTION.
008200*------------------------------
008300*
008400 DATA                    DIVISION.
008500*================================
008600 WORKING-STORAGE SECTION.
008700*-----------------------
008800 77  Prog-Name           pic x(17)     value "PY105 (1.02.00)".
008900*
009000 01  WS-Work.
009100     03  WS-Card-Normal  pic s9(2)v99  comp-3.
009200     03  WS-Card-Ot      pic s9(2)v99  comp-3.
009300     03  WS-Check-Days   pic s9(8)     comp.
009400     03  filler          pic x(4).
009500 01  WS-Work-Alt redefines WS-Work.
009600     03  WS-Card-Normal-Alt  pic s9(2)v99  comp-3.
009700     03  WS-Card-Ot-Alt      pic s9(2)v99  comp-3.
009800     03  WS-Check-Days-Alt   pic s9(8)     comp.
009900     03  filler              pic x(4).
010000*
010100 01  WS-Maps04-Ws.
010200     03  WS-Maps04-Function    pic x.
010300     03  WS-Maps04-Date-1      pic 9(8)        comp.
010400     03  WS-Maps04-Date-2      pic 9(8)        comp.
010500     03  WS-Maps04-Days        pic s9(8)       comp.
010600     03  WS-Maps04-Result-Date pic 9(8)        comp.
010700     03  WS-Maps04-Valid-Flag  pic x.
010800 01  WS-Maps04-Ws-Alt redefines WS-Maps04-Ws.
010900     03  filler                pic x(22).
011000 01  WS-Maps04-Ws-Flat redefines WS-Maps04-Ws pic x(22).
011100*
011200 LINKAGE          SECTION.
011300*-----------------------
011400*
011500 COPY "wspytq.cob".
011600*
011700 PROCEDURE        DIVISION USING Py105-Ws.
011800*=========================================
011900*
012000 Main.
012100     move     0 to Py105-Status.
012200     move     zero to Py105-Normal-Hours
012300                       Py105-Ot-Hours
012400                       Py105-Sales-Total
012500                       Py105-Charge-Total.
012600*
012700     move     "V"                to WS-Maps04-Function.
012800     move     Py105-Start-Date   to WS-Maps04-Date-1.
012900     call     "MAPS04"           using WS-Maps04-Ws.
013000     if       WS-Maps04-Valid-Flag = "N"
013100              move 2 to Py105-Status
013200              go to Main-Exit.
013300     move     Py105-End-Date     to WS-Maps04-Date-1.
013400     call     "MAPS04"           using WS-Maps04-Ws.
013500     if       WS-Maps04-Valid-Flag = "N"
013600              move 2 to Py105-Status
013700              go to Main-Exit.
013800*
013900     move     "D"                to WS-Maps04-Function.
014000     move     Py105-End-Date     to WS-Maps04-Date-1.
014100     move     Py105-Start-Date   to WS-Maps04-Date-2.
014200     call     "MAPS04"           using WS-Maps04-Ws.
014300     move     WS-Maps04-Days     to WS-Check-Days.
014400     if       WS-Check-Days < zero
014500              move 1 to Py105-Status
014600              go to Main-Exit.
014700*
014800     perform  Mb100-Sum-Timecards     thru Mb100-Exit.
014900     perform  Mc100-Sum-Sales         thru Mc100-Exit.
015000     perform  Md100-Sum-Charges       thru Md100-Exit.
015100*
015200 Main-Exit.
015300     goback.
015400*
015500 Mb100-Sum-Timecards.
015600*--------------------
015700*> Per-card 8-hour split, half-open [Start,End) on Tc-Date.
015800     if       Py105-Tc-Count = zero
015900              go to Mb100-Exit.
016000     perform  Mb150-Test-One-Card thru Mb150-Exit
016100              varying Py105-Tc-Ix from 1 by 1
016200              until Py105-Tc-Ix > Py105-Tc-Count.
016300 Mb100-Exit.
016400     exit.
016500*
016600 Mb150-Test-One-Card.
016700*--------------------
016800     if       Py105-Tc-Emp-Id (Py105-Tc-Ix) not = Py105-Emp-Id
016900              go to Mb150-Exit.
017000     if       Py105-Tc-Date (Py105-Tc-Ix) < Py105-Start-Date
017100              go to Mb150-Exit.
017200     if       Py105-Tc-Date (Py105-Tc-Ix) not < Py105-End-Date
017300              go to Mb150-Exit.
017400     perform  Mb200-Split-Card-Hours thru Mb200-Exit.
017500     add      WS-Card-Normal to Py105-Normal-Hours.
017600     add      WS-Card-Ot     to Py105-Ot-Hours.
017700 Mb150-Exit.
017800     exit.
017900*
018000 Mb200-Split-Card-Hours.
018100*-----------------------
018200*> Hours over 8 on one card are Overtime, same rule as PY106.
018300     if       Py105-Tc-Hours (Py105-Tc-Ix) > 8
018400              move 8 to WS-Card-Normal
018500              subtract 8 from Py105-Tc-Hours (Py105-Tc-Ix)
018600                       giving WS-Card-Ot
018700     else
018800              move Py105-Tc-Hours (Py105-Tc-Ix) to WS-Card-Normal
018900              move zero to WS-Card-Ot
019000     end-if.
019100 Mb200-Exit.
019200     exit.
019300*
019400 Mc100-Sum-Sales.
019500*----------------
019600     if       Py105-Sr-Count = zero
019700              go to Mc100-Exit.
019800     perform  Mc150-Test-One-Sale thru Mc150-Exit
019900              varying Py105-Sr-Ix from 1 by 1
020000              until Py105-Sr-Ix > Py105-Sr-Count.
020100 Mc100-Exit.
020200     exit.
020300*
020400 Mc150-Test-One-Sale.
020500*--------------------
020600     if       Py105-Sr-Emp-Id (Py105-Sr-Ix) not = Py105-Emp-Id
020700              go to Mc150-Exit.
020800     if       Py105-Sr-Date (Py105-Sr-Ix) < Py105-Start-Date
020900              go to Mc150-Exit.
021000     if       Py105-Sr-Date (Py105-Sr-Ix) not < Py105-End-Date
021100              go to Mc150-Exit.
021200     add      Py105-Sr-Amount (Py105-Sr-Ix) to Py105-Sales-Total.
021300 Mc150-Exit.
021400     exit.
021500*
021600 Md100-Sum-Charges.
021700*------------------
021800     if       Py105-Sc-Count = zero
021900              go to Md100-Exit.
022000     perform  Md150-Test-One-Charge thru Md150-Exit
022100              varying Py105-Sc-Ix from 1 by 1
022200              until Py105-Sc-Ix > Py105-Sc-Count.
022300 Md100-Exit.
022400     exit.
022500*
022600 Md150-Test-One-Charge.
022700*----------------------
022800     if       Py105-Sc-Union-Id (Py105-Sc-Ix) not = Py105-Union-Id
022900              go to Md150-Exit.
023000     if       Py105-Sc-Date (Py105-Sc-Ix) < Py105-Start-Date
023100              go to Md150-Exit.
023200     if       Py105-Sc-Date (Py105-Sc-Ix) not < Py105-End-Date
023300              go to Md150-Exit.
023400     add      Py105-Sc-Amount (Py105-Sc-Ix) to Py105-Charge-Total.
023500 Md150-Exit.
023600     exit.
