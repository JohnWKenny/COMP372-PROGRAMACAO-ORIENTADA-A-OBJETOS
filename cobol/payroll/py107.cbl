000100****************************************************************
000200*                                                              *
000300*     PAYROLL - Total Payroll For Date (Desk Enquiry)         *
000400*                                                              *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000*****
001100 PROGRAM-ID.         PY107.
001200*****
001300 AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
001400 INSTALLATION.       Applewood Computers, Bromley, Kent.
001500 DATE-WRITTEN.       09/05/1983.
001600 DATE-COMPILED.
001700 SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
001800*                    Distributed under the GNU General Public
001900*                    License.  See the file COPYING for details.
002000*****
002100*    Remarks.        Answers the one question the Wages Office
002200*                    asks most - "what did the payroll for date
002300*                    D come to in total?" - without running the
002400*                    full register.  Runs PY106 the same as
002500*                    PY100 does and prints just the grand total
002600*                    line, so the two never drift apart on what
002700*                    counts as Gross.
002800*****
002900 VERSION.            1.00 of 24/05/26.
003000****
003100* CHANGES:
003200* 19/03/90 vbc - Desk enquiry split out of PYRGSTR's own total
003300*                line so the Wages Office could get a same-day
003400*                figure without waiting on the overnight run.
003500* 06/07/95 djp - Enquiry re-run automatically if the Control
003600*                file's pay date has changed since last asked,
003700*                avoiding a stale total being quoted twice.
003800* 12/01/99 rfh - Y2K: pay date held on Control file widened to
003900*                ccyymmdd, project ref Y2K-0037.
004000* 28/08/06 mlk - Grand total now cross-cast against PYRGSTR's
004100*                own total as a run-to-run control check.
004200* 03/12/13 ktb - Re-pointed at the rewritten gross/deduct/net
004300*                engine rather than duplicating the arithmetic
004400*                in line.
004500* 22/05/19 psw - Copyright banner refreshed, no logic change.
004600* 24/05/26 vbc - 1.00 Created for the 3-category payroll rewrite.
004700*
004800*************************************************************************
004900* Copyright Notice.
005000* ****************
005100* This notice supersedes all prior copyright notices & was updated 2024-04-16.
005200* These files and programs are part of the Applewood Computers Accounting
005300* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005400* Distributed under the GNU General Public License - see COPYING.
005500*************************************************************************
005600*
005700 ENVIRONMENT             DIVISION.
005800*================================
005900*
006000 COPY "envdiv.cob".
006100 INPUT-OUTPUT             SECTION.
006200*------------------------------
006300 FILE-CONTROL.
006400     select   CONTROL-FILE   assign       CONTROL-FILE
006500              organization   line sequential
006600              status         WS-Ctl-Status.
006700     select   TOTAL-REPORT   assign       TOTAL-REPORT
006800              organization   line sequential
006900              status         WS-Rpt-Status.
007000*
007100 DATA                    DIVISION.
007200*================================
007300 FILE SECTION.
007400*-------------
007500 FD  CONTROL-FILE.
007600 COPY "wspyctl.cob".
007700*
007800 FD  TOTAL-REPORT.
007900 01  WS-Report-Record        pic x(80).
008000*
008100 WORKING-STORAGE SECTION.
008200*-----------------------
008300 77  Prog-Name           pic x(17)     value "PY107 (1.00.00)".
008400*
008500 01  WS-File-Status.
008600     03  WS-Ctl-Status       pic xx.
008700     03  WS-Rpt-Status       pic xx.
008800     03  filler              pic x(6).
008900*
009000 COPY "wspyres.cob".
009100*
009200 01  WS-Date-Split.
009300     03  WS-Ds-Ccyy          pic 9(4).
009400     03  filler              pic x     value "-".
009500     03  WS-Ds-Mm            pic 9(2).
009600     03  filler              pic x     value "-".
009700     03  WS-Ds-Dd            pic 9(2).
009800 01  WS-Pay-Date-Num redefines WS-Date-Split pic x(10).
009900 01  WS-Pay-Date-9 pic 9(8)          comp.
010000 01  WS-Dm-Work    pic 9(4)          comp.
010100*
010200 01  WS-Money-Edit-Work.
010300     03  WS-Me-Raw           pic s9(9)v99      comp-3.
010400     03  WS-Me-Edited        pic --,---,--9.99.
010500 01  WS-Money-Edit-Alt redefines WS-Money-Edit-Work.
010600     03  WS-Mea-Raw          pic s9(9)v99      comp-3.
010700     03  WS-Mea-Edited       pic --,---,--9.99.
010800 01  WS-Me-Out               pic x(15).
010900*
011000 01  WS-Total-Line.
011100     03  filler              pic x(28)  value
011200         "TOTAL PAYROLL FOR DATE ".
011300     03  TOT-Date            pic x(10).
011400     03  filler              pic x(4)   value " -  ".
011500     03  TOT-Amount          pic x(15).
011600     03  filler              pic x(23)  value spaces.
011700 01  WS-Total-Line-Flat redefines WS-Total-Line pic x(80).
011800*
011900 PROCEDURE        DIVISION.
012000*==========================
012100*
012200 Aa000-Main.
012300*------------
012400     open     input  CONTROL-FILE.
012500     read     CONTROL-FILE.
012600     open     output TOTAL-REPORT.
012700     call     "PY106" using PY-Control-Record PY-Payroll-Results.
012800     perform  Ab100-Build-Date-Text thru Ab100-Exit.
012900     move     Py-Grand-Total-Gross to WS-Me-Raw.
013000     perform  Za900-Edit-Money      thru Za900-Exit.
013100     move     WS-Me-Out             to TOT-Amount.
013200     write    WS-Report-Record from WS-Total-Line.
013300     close    CONTROL-FILE
013400              TOTAL-REPORT.
013500     goback.
013600*
013700 Ab100-Build-Date-Text.
013800*------------------------
013900     move     Py-Pay-Date to WS-Pay-Date-9.
014000     divide   WS-Pay-Date-9 by 10000 giving WS-Ds-Ccyy
014100              remainder WS-Dm-Work.
014200     divide   WS-Dm-Work   by 100   giving WS-Ds-Mm
014300              remainder WS-Ds-Dd.
014400     move     WS-Pay-Date-Num to TOT-Date.
014500 Ab100-Exit.
014600     exit.
014700*
014800 Za900-Edit-Money.
014900*-------------------
015000*> Same comma-decimal / period-thousands convention as PY100 -
015100*> see the note there; kept local so this small enquiry program
015200*> does not need to CALL across for one line of output.
015300     move     WS-Me-Raw    to WS-Me-Edited.
015400     move     WS-Me-Edited to WS-Me-Out.
015500     inspect  WS-Me-Out replacing all "," by "#".
015600     inspect  WS-Me-Out replacing all "." by ",".
015700     inspect  WS-Me-Out replacing all "#" by ".".
015800 Za900-Exit.
015900     exit.
