000100****************************************************************
000200*                                                              *
000300*     PAYROLL - Compute Engine (Steps 1-3 Of The Payroll Run) *
000400*                                                              *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000*****
001100 PROGRAM-ID.         PY106.
001200*****
001300 AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
001400 INSTALLATION.       Applewood Computers, Bromley, Kent.
001500 DATE-WRITTEN.       09/05/1983.
001600 DATE-COMPILED.
001700 SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
001800*                    Distributed under the GNU General Public
001900*                    License.  See the file COPYING for details.
002000*****
002100*    Remarks.        Loads the Employee master and the three
002200*                    transaction files, sorts the Employee table
002300*                    by name ascending, works out which of the
002400*                    three pay categories are due on the given
002500*                    pay date, and computes gross / deductions /
002600*                    net for every eligible employee, category
002700*                    by category (Hourly, then Salaried, then
002800*                    Commissioned), each group in name order.
002900*
003000*                    Called by PY100 (the payroll report) and by
003100*                    PY107 (the "total payroll for date" desk
003200*                    enquiry) so the rules live in one place.
003300*                    Calls PY105 for the per-employee hours /
003400*                    sales / service-charge sums and MAPS04 for
003500*                    all calendar work.
003600*****
003700 VERSION.            1.00 of 23/05/26.
003800****
003900* CHANGES:
004000* 14/09/87 vbc - First cut of the gross/deduct/net engine split
004100*                out of the old single-run payroll print, so the
004200*                desk enquiry job could share the same rules.
004300* 02/03/91 djp - Window arithmetic re-keyed for the new 14-day
004400*                commission cycle agreed with the Sales office.
004500* 19/11/94 rfh - Union dues now taken as a fixed per-period
004600*                amount, not a % of gross - Finance Committee
004700*                minute 94/118 refers.
004800* 08/01/99 rfh - Y2K: all date work areas expanded from 6 to 8
004900*                digits (ccyymmdd), PY105/MAPS04 interfaces
005000*                re-keyed to match - project ref Y2K-0037.
005100* 17/07/02 mlk - Hourly overtime split moved up from a rate of
005200*                1.25 to 1.5, Works Council agreement dated
005300*                June 2002.
005400* 23/04/07 mlk - Bank giro payment method added alongside
005500*                In-Hand and Postal, req. by Wages clerk J Akin.
005600* 11/02/11 ktb - Salaried union dues window corrected to use
005700*                the pay month's actual day count rather than a
005800*                flat 30 - short months were under-charging.
005900* 30/08/15 ktb - Detail table capacity raised 200 to 500 to
006000*                cover the enlarged Commissioned headcount.
006100* 06/06/19 psw - Swap-sort on the employee table re-written
006200*                out of line, PERFORM ... THRU ... -EXIT only,
006300*                per house coding standard review.
006400* 12/01/23 psw - Copyright banner refreshed, no logic change.
006500* 23/05/26 vbc - 1.00 Created for the 3-category payroll rewrite -
006600*                split out of PYRGSTR so PY107's desk enquiry does
006700*                not have to duplicate the gross/deduct/net rules.
006800*
006900*************************************************************************
007000* Copyright Notice.
007100* ****************
007200* This notice supersedes all prior copyright notices & was updated 2024-04-16.
007300* These files and programs are part of the Applewood Computers Accounting
007400* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
007500* Distributed under the GNU General Public License - see COPYING.
007600*************************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*================================
008000*
008100 COPY "envdiv.cob".
008200 INPUT-OUTPUT             SECTION.
008300*------------------------------
008400 FILE-CONTROL.
008500     select   EMPLOYEE-FILE  assign       EMPLOYEE-FILE
008600              organization   line sequential
008700              status         WS-Emp-Status.
008800     select   TIMECARD-FILE  assign       TIMECARD-FILE
008900              organization   line sequential
009000              status         WS-Tc-Status.
009100     select   SALES-FILE     assign       SALES-FILE
009200              organization   line sequential
009300              status         WS-Sr-Status.
009400     select   SVCCHARGE-FILE assign       SVCCHARGE-FILE
009500              organization   line sequential
009600              status         WS-Sc-Status.
009700*
009800 DATA                    DIVISION.
009900*================================
010000 FILE SECTION.
010100*-------------
010200 FD  EMPLOYEE-FILE.
010300 COPY "wspyemp.cob".
010400 FD  TIMECARD-FILE.
010500 COPY "wspytc.cob".
010600 FD  SALES-FILE.
010700 COPY "wspysrs.cob".
010800 FD  SVCCHARGE-FILE.
010900 COPY "wspysvc.cob".
011000*
011100 WORKING-STORAGE SECTION.
011200*-----------------------
011300 77  Prog-Name           pic x(17)     value "PY106 (1.00.00)".
011400*
011500 01  WS-File-Status.
011600     03  WS-Emp-Status       pic xx.
011700     03  WS-Tc-Status        pic xx.
011800     03  WS-Sr-Status        pic xx.
011900     03  WS-Sc-Status        pic xx.
012000     03  filler              pic x(4).
012100*
012200 01  WS-Eof-Switches.
012300     03  WS-Emp-Eof          pic x         value "N".
012400     03  WS-Tc-Eof           pic x         value "N".
012500     03  WS-Sr-Eof           pic x         value "N".
012600     03  WS-Sc-Eof           pic x         value "N".
012700     03  filler              pic x(4).
012800*
012900*> ----------------------------------------------------------
013000*> Employee working table - loaded once, sorted by name, then
013100*> scanned three times (once per category) during the run.
013200*> ----------------------------------------------------------
013300 01  WS-Employee-Table.
013400     03  WS-Emp-Count        pic s9(4)     comp.
013500     03  WS-Emp-Entry        occurs 300 times
013600                              indexed by Emp-Ix, Emp-Ix2.
013700         05  WS-Te-Id            pic x(6).
013800         05  WS-Te-Name          pic x(36).
013900         05  WS-Te-Address       pic x(30).
014000         05  WS-Te-Type          pic x.
014100             88  WS-Te-Hourly        value "H".
014200             88  WS-Te-Salaried      value "S".
014300             88  WS-Te-Commissioned  value "C".
014400         05  WS-Te-Hourly-Rate   pic s9(5)v99   comp-3.
014500         05  WS-Te-Monthly-Salary pic s9(7)v99  comp-3.
014600         05  WS-Te-Comm-Rate     pic s9v9(4)    comp-3.
014700         05  WS-Te-Union-Flag    pic x.
014800             88  WS-Te-Unionized     value "Y".
014900         05  WS-Te-Union-Id      pic x(6).
015000         05  WS-Te-Union-Dues    pic s9(5)v99   comp-3.
015100         05  WS-Te-Pay-Method    pic x.
015200             88  WS-Te-Pay-In-Hand   value "M".
015300             88  WS-Te-Pay-Bank      value "B".
015400             88  WS-Te-Pay-Postal    value "C".
015500         05  WS-Te-Bank-Agency   pic x(8).
015600         05  WS-Te-Bank-Account  pic x(10).
015700         05  filler              pic x(3).
015800*
015900*> Swap-hold area for the name sort, same shape as one table entry.
016000 01  WS-Emp-Entry-Hold.
016100     03  WS-Eh-Id            pic x(6).
016200     03  WS-Eh-Name          pic x(36).
016300     03  WS-Eh-Address       pic x(30).
016400     03  WS-Eh-Type          pic x.
016500     03  WS-Eh-Hourly-Rate   pic s9(5)v99   comp-3.
016600     03  WS-Eh-Monthly-Salary pic s9(7)v99  comp-3.
016700     03  WS-Eh-Comm-Rate     pic s9v9(4)    comp-3.
016800     03  WS-Eh-Union-Flag    pic x.
016900     03  WS-Eh-Union-Id      pic x(6).
017000     03  WS-Eh-Union-Dues    pic s9(5)v99   comp-3.
017100     03  WS-Eh-Pay-Method    pic x.
017200     03  WS-Eh-Bank-Agency   pic x(8).
017300     03  WS-Eh-Bank-Account  pic x(10).
017400     03  filler              pic x(3).
017500*
017600 01  WS-Sort-Work.
017700     03  WS-Sort-Upper       pic s9(4)     comp.
017800     03  WS-Sort-Swapped     pic x.
017900         88  WS-Sort-Was-Swapped  value "Y".
018000     03  filler              pic x(3).
018100*
018200*> PY105's own linkage block, used here as a Working-Storage
018300*> holding area for the three transaction tables and as the
018400*> USING parameter on every CALL "PY105".
018500 COPY "wspytq.cob".
018600*
018700 01  WS-Maps04-Ws.
018800     03  WS-M4-Function      pic x.
018900     03  WS-M4-Date-1        pic 9(8)      comp.
019000     03  WS-M4-Date-2        pic 9(8)      comp.
019100     03  WS-M4-Days          pic s9(8)     comp.
019200     03  WS-M4-Result-Date   pic 9(8)      comp.
019300     03  WS-M4-Valid-Flag    pic x.
019400 01  WS-Maps04-Ws-Flat redefines WS-Maps04-Ws pic x(22).
019500*
019600 01  WS-Run-Date-Work.
019700     03  WS-Run-Pay-Date     pic 9(8)      comp.
019800     03  WS-Anchor-Date      pic 9(8)      comp  value 20050114.
019900     03  filler              pic x(2).
020000*
020100*> Year/Month/Day view of the pay date - used to work out how
020200*> many days are in the pay date's month for Salaried dues.
020300 01  WS-Run-Pay-Date-Split.
020400     03  WS-Rd-Ccyy          pic 9(4).
020500     03  WS-Rd-Mm            pic 9(2).
020600     03  WS-Rd-Dd            pic 9(2).
020700 01  WS-Run-Pay-Date-Split9 redefines WS-Run-Pay-Date-Split
020800                             pic 9(8).
020900*
021000*> Alternate trace view of the biweekly anchor, kept in step
021100*> with the other date fields for when this is dumped to the
021200*> console during testing.
021300 01  WS-Anchor-Date-Split.
021400     03  WS-Ad-Ccyy          pic 9(4).
021500     03  WS-Ad-Mm            pic 9(2).
021600     03  WS-Ad-Dd            pic 9(2).
021700 01  WS-Anchor-Date-Split9 redefines WS-Anchor-Date-Split
021800                            pic 9(8).
021900*
022000 01  WS-Eligibility-Flags.
022100     03  WS-Hourly-Flag        pic x.
022200         88  WS-Hourly-Eligible     value "Y".
022300         88  WS-Hourly-Not-Eligible value "N".
022400     03  WS-Salaried-Flag      pic x.
022500         88  WS-Salaried-Eligible     value "Y".
022600         88  WS-Salaried-Not-Eligible value "N".
022700     03  WS-Commissioned-Flag  pic x.
022800         88  WS-Commissioned-Eligible     value "Y".
022900         88  WS-Commissioned-Not-Eligible value "N".
023000     03  filler                pic x(5).
023100*
023200 01  WS-Window-Work.
023300     03  WS-Window-Days      pic s9(4)     comp.
023400     03  WS-Window-Start     pic 9(8)      comp.
023500     03  WS-Window-End       pic 9(8)      comp.
023600     03  WS-Days-In-Month    pic s9(4)     comp.
023700     03  WS-Month-Start-Date pic 9(8)      comp.
023800     03  WS-Next-Month-Date  pic 9(8)      comp.
023900     03  WS-Mod-Quotient     pic s9(8)     comp.
024000     03  WS-Mod-Remainder    pic s9(8)     comp.
024100*
024200 01  WS-Calc-Work.
024300     03  WS-Gross            pic s9(9)v99      comp-3.
024400     03  WS-Deduct           pic s9(9)v99      comp-3.
024500     03  WS-Net              pic s9(9)v99      comp-3.
024600     03  WS-Dues             pic s9(5)v99      comp-3.
024700     03  WS-Charge-Total     pic s9(9)v99      comp-3.
024800     03  WS-Base-Raw         pic s9(7)v9(10)   comp-3.
024900     03  WS-Comm-Raw         pic s9(7)v9(10)   comp-3.
025000     03  WS-Base             pic s9(7)v99      comp-3.
025100     03  WS-Commission       pic s9(7)v99      comp-3.
025200     03  WS-Normal-Hours     pic s9(6)v99      comp-3.
025300     03  WS-Ot-Hours         pic s9(6)v99      comp-3.
025400     03  WS-Sales-Total      pic s9(9)v99      comp-3.
025500     03  filler              pic x(4).
025600*
025700 LINKAGE          SECTION.
025800*-----------------------
025900*
026000 COPY "wspyctl.cob".
026100 COPY "wspyres.cob".
026200*
026300 PROCEDURE        DIVISION USING PY-Control-Record
026400                                  PY-Payroll-Results.
026500*====================================================
026600*
026700 Main.
026800     move     0            to Py-Return-Code.
026900     move     Ctl-Pay-Date to Py-Pay-Date.
027000     move     Ctl-Pay-Date to WS-Run-Pay-Date.
027100     move     WS-Run-Pay-Date to WS-Run-Pay-Date-Split9.
027200     move     WS-Anchor-Date  to WS-Anchor-Date-Split9.
027300     move     zero         to Py-Grand-Total-Gross
027400                               Py-Detail-Count.
027500     move     zero         to Py-Hourly-Totals
027600                               Py-Salaried-Totals
027700                               Py-Commissioned-Totals.
027800*
027900     perform  Ab100-Load-Employees    thru Ab100-Exit.
028000     perform  Ac100-Load-Timecards    thru Ac100-Exit.
028100     perform  Ad100-Load-Sales        thru Ad100-Exit.
028200     perform  Ae100-Load-Charges      thru Ae100-Exit.
028300     perform  Af100-Sort-Employees    thru Af100-Exit.
028400     perform  Ba100-Test-Eligibility  thru Ba100-Exit.
028500*
028600     if       WS-Hourly-Eligible
028700              perform  Ca100-Process-Hourly-Group
028800                       thru Ca100-Exit.
028900     if       WS-Salaried-Eligible
029000              perform  Cb100-Process-Salaried-Group
029100                       thru Cb100-Exit.
029200     if       WS-Commissioned-Eligible
029300              perform  Cc100-Process-Commissioned-Group
029400                       thru Cc100-Exit.
029500*
029600     compute  Py-Grand-Total-Gross = Py-Hr-Gross + Py-Sl-Gross
029700                                    + Py-Cm-Gross.
029800*
029900 Main-Exit.
030000     goback.
030100*
030200*> ------------------------------------------------------------
030300*> Step 1 - load Employee master and the three transaction
030400*> files into Working-Storage tables.
030500*> ------------------------------------------------------------
030600 Ab100-Load-Employees.
030700*---------------------
030800     open     input EMPLOYEE-FILE.
030900     move     zero to WS-Emp-Count.
031000     move     "N"  to WS-Emp-Eof.
031100     perform  Ab110-Read-Employee  thru Ab110-Exit.
031200     perform  Ab150-Load-One-Employee thru Ab150-Exit
031300              until WS-Emp-Eof = "Y".
031400     close    EMPLOYEE-FILE.
031500 Ab100-Exit.
031600     exit.
031700*
031800 Ab110-Read-Employee.
031900*---------------------
032000     read     EMPLOYEE-FILE
032100              at end move "Y" to WS-Emp-Eof
032200     end-read.
032300 Ab110-Exit.
032400     exit.
032500*
032600 Ab150-Load-One-Employee.
032700*------------------------
032800     add      1 to WS-Emp-Count.
032900     set      Emp-Ix to WS-Emp-Count.
033000     move     Emp-Id             to WS-Te-Id          (Emp-Ix).
033100     move     Emp-Name           to WS-Te-Name        (Emp-Ix).
033200     move     Emp-Address        to WS-Te-Address     (Emp-Ix).
033300     move     Emp-Type           to WS-Te-Type        (Emp-Ix).
033400     move     Emp-Hourly-Rate    to WS-Te-Hourly-Rate (Emp-Ix).
033500     move     Emp-Monthly-Salary to WS-Te-Monthly-Salary (Emp-Ix).
033600     move     Emp-Comm-Rate      to WS-Te-Comm-Rate   (Emp-Ix).
033700     move     Emp-Union-Flag     to WS-Te-Union-Flag  (Emp-Ix).
033800     move     Emp-Union-Id       to WS-Te-Union-Id    (Emp-Ix).
033900     move     Emp-Union-Dues     to WS-Te-Union-Dues  (Emp-Ix).
034000     move     Emp-Pay-Method     to WS-Te-Pay-Method  (Emp-Ix).
034100     move     Emp-Bank-Agency    to WS-Te-Bank-Agency (Emp-Ix).
034200     move     Emp-Bank-Account   to WS-Te-Bank-Account (Emp-Ix).
034300     perform  Ab110-Read-Employee thru Ab110-Exit.
034400 Ab150-Exit.
034500     exit.
034600*
034700 Ac100-Load-Timecards.
034800*---------------------
034900     open     input TIMECARD-FILE.
035000     move     zero to Py105-Tc-Count.
035100     move     "N"  to WS-Tc-Eof.
035200     perform  Ac110-Read-Timecard  thru Ac110-Exit.
035300     perform  Ac150-Load-One-Timecard thru Ac150-Exit
035400              until WS-Tc-Eof = "Y".
035500     close    TIMECARD-FILE.
035600 Ac100-Exit.
035700     exit.
035800*
035900 Ac110-Read-Timecard.
036000*---------------------
036100     read     TIMECARD-FILE
036200              at end move "Y" to WS-Tc-Eof
036300     end-read.
036400 Ac110-Exit.
036500     exit.
036600*
036700 Ac150-Load-One-Timecard.
036800*------------------------
036900     add      1 to Py105-Tc-Count.
037000     set      Py105-Tc-Ix to Py105-Tc-Count.
037100     move     Tc-Emp-Id to Py105-Tc-Emp-Id (Py105-Tc-Ix).
037200     move     Tc-Date   to Py105-Tc-Date   (Py105-Tc-Ix).
037300     move     Tc-Hours  to Py105-Tc-Hours  (Py105-Tc-Ix).
037400     perform  Ac110-Read-Timecard thru Ac110-Exit.
037500 Ac150-Exit.
037600     exit.
037700*
037800 Ad100-Load-Sales.
037900*-----------------
038000     open     input SALES-FILE.
038100     move     zero to Py105-Sr-Count.
038200     move     "N"  to WS-Sr-Eof.
038300     perform  Ad110-Read-Sale  thru Ad110-Exit.
038400     perform  Ad150-Load-One-Sale thru Ad150-Exit
038500              until WS-Sr-Eof = "Y".
038600     close    SALES-FILE.
038700 Ad100-Exit.
038800     exit.
038900*
039000 Ad110-Read-Sale.
039100*-----------------
039200     read     SALES-FILE
039300              at end move "Y" to WS-Sr-Eof
039400     end-read.
039500 Ad110-Exit.
039600     exit.
039700*
039800 Ad150-Load-One-Sale.
039900*---------------------
040000     add      1 to Py105-Sr-Count.
040100     set      Py105-Sr-Ix to Py105-Sr-Count.
040200     move     Sr-Emp-Id to Py105-Sr-Emp-Id (Py105-Sr-Ix).
040300     move     Sr-Date   to Py105-Sr-Date   (Py105-Sr-Ix).
040400     move     Sr-Amount to Py105-Sr-Amount (Py105-Sr-Ix).
040500     perform  Ad110-Read-Sale thru Ad110-Exit.
040600 Ad150-Exit.
040700     exit.
040800*
040900 Ae100-Load-Charges.
041000*-------------------
041100     open     input SVCCHARGE-FILE.
041200     move     zero to Py105-Sc-Count.
041300     move     "N"  to WS-Sc-Eof.
041400     perform  Ae110-Read-Charge  thru Ae110-Exit.
041500     perform  Ae150-Load-One-Charge thru Ae150-Exit
041600              until WS-Sc-Eof = "Y".
041700     close    SVCCHARGE-FILE.
041800 Ae100-Exit.
041900     exit.
042000*
042100 Ae110-Read-Charge.
042200*-------------------
042300     read     SVCCHARGE-FILE
042400              at end move "Y" to WS-Sc-Eof
042500     end-read.
042600 Ae110-Exit.
042700     exit.
042800*
042900 Ae150-Load-One-Charge.
043000*-----------------------
043100     add      1 to Py105-Sc-Count.
043200     set      Py105-Sc-Ix to Py105-Sc-Count.
043300     move     Sc-Union-Id to Py105-Sc-Union-Id (Py105-Sc-Ix).
043400     move     Sc-Date     to Py105-Sc-Date     (Py105-Sc-Ix).
043500     move     Sc-Amount   to Py105-Sc-Amount   (Py105-Sc-Ix).
043600     perform  Ae110-Read-Charge thru Ae110-Exit.
043700 Ae150-Exit.
043800     exit.
043900*
044000*> ------------------------------------------------------------
044100*> Name sort - classic bubble sort, house style is a paragraph
044200*> loop, not an inline PERFORM ... END-PERFORM.
044300*> ------------------------------------------------------------
044400 Af100-Sort-Employees.
044500*---------------------
044600     if       WS-Emp-Count < 2
044700              go to Af100-Exit.
044800     move     WS-Emp-Count to WS-Sort-Upper.
044900 Af100-Pass-Loop.
045000     subtract 1 from WS-Sort-Upper.
045100     if       WS-Sort-Upper < 1
045200              go to Af100-Exit.
045300     move     "N" to WS-Sort-Swapped.
045400     perform  Af150-Compare-Pair thru Af150-Exit
045500              varying Emp-Ix from 1 by 1
045600              until Emp-Ix > WS-Sort-Upper.
045700     if       WS-Sort-Was-Swapped
045800              go to Af100-Pass-Loop.
045900 Af100-Exit.
046000     exit.
046100*
046200 Af150-Compare-Pair.
046300*--------------------
046400     set      Emp-Ix2 to Emp-Ix.
046500     set      Emp-Ix2 up by 1.
046600     if       WS-Te-Name (Emp-Ix) > WS-Te-Name (Emp-Ix2)
046700              perform Af200-Swap-Entries thru Af200-Exit
046800              move "Y" to WS-Sort-Swapped.
046900 Af150-Exit.
047000     exit.
047100*
047200 Af200-Swap-Entries.
047300*--------------------
047400     move     WS-Emp-Entry (Emp-Ix)  to WS-Emp-Entry-Hold.
047500     move     WS-Emp-Entry (Emp-Ix2) to WS-Emp-Entry (Emp-Ix).
047600     move     WS-Emp-Entry-Hold      to WS-Emp-Entry (Emp-Ix2).
047700 Af200-Exit.
047800     exit.
047900*
048000*> ------------------------------------------------------------
048100*> Step 2 - calendar eligibility, one test per category.
048200*> ------------------------------------------------------------
048300 Ba100-Test-Eligibility.
048400*-----------------------
048500     move     "D" to WS-M4-Function.
048600     move     WS-Run-Pay-Date to WS-M4-Date-1.
048700     move     WS-Anchor-Date  to WS-M4-Date-2.
048800     call     "MAPS04" using WS-Maps04-Ws.
048900     divide   WS-M4-Days by 7 giving WS-Mod-Quotient
049000              remainder WS-Mod-Remainder.
049100     if       WS-Mod-Remainder = 0
049200              set WS-Hourly-Eligible to true
049300     else
049400              set WS-Hourly-Not-Eligible to true
049500     end-if.
049600*
049700     move     "M" to WS-M4-Function.
049800     move     WS-Run-Pay-Date to WS-M4-Date-1.
049900     call     "MAPS04" using WS-Maps04-Ws.
050000     if       WS-M4-Valid-Flag = "Y"
050100              set WS-Salaried-Eligible to true
050200     else
050300              set WS-Salaried-Not-Eligible to true
050400     end-if.
050500*
050600     if       WS-Run-Pay-Date < WS-Anchor-Date
050700              set WS-Commissioned-Not-Eligible to true
050800              go to Ba100-Exit.
050900     move     "D" to WS-M4-Function.
051000     move     WS-Run-Pay-Date to WS-M4-Date-1.
051100     move     WS-Anchor-Date  to WS-M4-Date-2.
051200     call     "MAPS04" using WS-Maps04-Ws.
051300     divide   WS-M4-Days by 14 giving WS-Mod-Quotient
051400              remainder WS-Mod-Remainder.
051500     if       WS-Mod-Remainder = 0
051600              set WS-Commissioned-Eligible to true
051700     else
051800              set WS-Commissioned-Not-Eligible to true
051900     end-if.
052000 Ba100-Exit.
052100     exit.
052200*
052300*> ------------------------------------------------------------
052400*> Window helper - half-open [Pay-Date - N ... Pay-Date + 1)
052500*> i.e. N days back from, and including, the pay date.
052600*> ------------------------------------------------------------
052700 Za100-Compute-Window.
052800*----------------------
052900     move     "A" to WS-M4-Function.
053000     move     WS-Run-Pay-Date to WS-M4-Date-1.
053100     compute  WS-M4-Days = 0 - WS-Window-Days.
053200     call     "MAPS04" using WS-Maps04-Ws.
053300     move     WS-M4-Result-Date to WS-Window-Start.
053400     move     "A" to WS-M4-Function.
053500     move     WS-Run-Pay-Date to WS-M4-Date-1.
053600     move     1 to WS-M4-Days.
053700     call     "MAPS04" using WS-Maps04-Ws.
053800     move     WS-M4-Result-Date to WS-Window-End.
053900 Za100-Exit.
054000     exit.
054100*
054200*> Number of days in the pay date's own month (Salaried dues).
054300 Za200-Compute-Days-In-Month.
054400*-----------------------------
054500     compute  WS-Month-Start-Date = (WS-Rd-Ccyy * 10000)
054600                                  + (WS-Rd-Mm   * 100) + 1.
054700     if       WS-Rd-Mm = 12
054800              compute WS-Next-Month-Date =
054900                      ((WS-Rd-Ccyy + 1) * 10000) + 0101
055000     else
055100              compute WS-Next-Month-Date =
055200                      (WS-Rd-Ccyy * 10000)
055300                    + ((WS-Rd-Mm + 1) * 100) + 1
055400     end-if.
055500     move     "D" to WS-M4-Function.
055600     move     WS-Next-Month-Date to WS-M4-Date-1.
055700     move     WS-Month-Start-Date to WS-M4-Date-2.
055800     call     "MAPS04" using WS-Maps04-Ws.
055900     move     WS-M4-Days to WS-Days-In-Month.
056000 Za200-Exit.
056100     exit.
056200*
056300*> ------------------------------------------------------------
056400*> Add one row to the detail table, shared by all 3 groups.
056500*> ------------------------------------------------------------
056600 Za300-Add-Detail-Row.
056700*-----------------------
056800     if       Py-Detail-Count = 500
056900              go to Za300-Exit.
057000     add      1 to Py-Detail-Count.
057100     set      Py-Dt-Ix to Py-Detail-Count.
057200     move     WS-Te-Name (Emp-Ix)     to Py-Dt-Name (Py-Dt-Ix).
057300     move     WS-Gross                to Py-Dt-Gross (Py-Dt-Ix).
057400     move     WS-Deduct               to Py-Dt-Deduct (Py-Dt-Ix).
057500     move     WS-Net                  to Py-Dt-Net (Py-Dt-Ix).
057600     perform  Za400-Build-Method-Desc thru Za400-Exit.
057700 Za300-Exit.
057800     exit.
057900*
058000 Za400-Build-Method-Desc.
058100*-------------------------
058200     move     spaces to Py-Dt-Method-Desc (Py-Dt-Ix).
058300     if       WS-Te-Pay-In-Hand (Emp-Ix)
058400              move "Em maos" to Py-Dt-Method-Desc (Py-Dt-Ix)
058500              go to Za400-Exit.
058600     if       WS-Te-Pay-Bank (Emp-Ix)
058700              string "Banco do Brasil, Ag. "
058800                     WS-Te-Bank-Agency (Emp-Ix) delimited by size
058900                     " CC "                     delimited by size
059000                     WS-Te-Bank-Account (Emp-Ix) delimited by size
059100                     into Py-Dt-Method-Desc (Py-Dt-Ix)
059200              end-string
059300              go to Za400-Exit.
059400     string   "Correios, " delimited by size
059500              WS-Te-Address (Emp-Ix) delimited by size
059600              into Py-Dt-Method-Desc (Py-Dt-Ix)
059700     end-string.
059800 Za400-Exit.
059900     exit.
060000*
060100*> ------------------------------------------------------------
060200*> Step 3 - Hourly group.
060300*> ------------------------------------------------------------
060400 Ca100-Process-Hourly-Group.
060500*----------------------------
060600     perform  Ca150-Test-And-Pay-One thru Ca150-Exit
060700              varying Emp-Ix from 1 by 1
060800              until Emp-Ix > WS-Emp-Count.
060900 Ca100-Exit.
061000     exit.
061100*
061200 Ca150-Test-And-Pay-One.
061300*------------------------
061400     if       not WS-Te-Hourly (Emp-Ix)
061500              go to Ca150-Exit.
061600*>   Gross-hours window is the 7 days D-6 thru D inclusive - this
061700*>   is NOT the same span as the dues/charge window below, so it
061800*>   gets its own Window-Days and its own PY105 call.
061900     move     6 to WS-Window-Days.
062000     perform  Za100-Compute-Window thru Za100-Exit.
062100     move     WS-Te-Id (Emp-Ix) to Py105-Emp-Id.
062200     move     spaces            to Py105-Union-Id.
062300     move     WS-Window-Start   to Py105-Start-Date.
062400     move     WS-Window-End     to Py105-End-Date.
062500     call     "PY105" using Py105-Ws.
062600     move     Py105-Normal-Hours to WS-Normal-Hours.
062700     move     Py105-Ot-Hours     to WS-Ot-Hours.
062800     compute  WS-Gross = (WS-Normal-Hours * WS-Te-Hourly-Rate (Emp-Ix))
062900              + (WS-Ot-Hours * WS-Te-Hourly-Rate (Emp-Ix) * 1.5).
063000     move     zero to WS-Deduct.
063100     if       WS-Te-Unionized (Emp-Ix) and WS-Gross > zero
063200*>       Union dues/service-charge window is the separate
063300*>       periodDays=7 span, D-7 thru D inclusive.
063400              move 7 to WS-Window-Days
063500              perform Za100-Compute-Window thru Za100-Exit
063600              move WS-Te-Id (Emp-Ix) to Py105-Emp-Id
063700              move WS-Te-Union-Id (Emp-Ix) to Py105-Union-Id
063800              move WS-Window-Start to Py105-Start-Date
063900              move WS-Window-End   to Py105-End-Date
064000              call "PY105" using Py105-Ws
064100              move Py105-Charge-Total to WS-Charge-Total
064200              compute WS-Dues = WS-Te-Union-Dues (Emp-Ix) * 7
064300              compute WS-Deduct = WS-Dues + WS-Charge-Total
064400     end-if.
064500     compute  WS-Net = WS-Gross - WS-Deduct.
064600     if       WS-Net < zero
064700              move zero to WS-Net.
064800     perform  Za300-Add-Detail-Row thru Za300-Exit.
064900     move     "H" to Py-Dt-Category (Py-Dt-Ix).
065000     move     WS-Normal-Hours to Py-Dt-Normal-Hours (Py-Dt-Ix).
065100     move     WS-Ot-Hours     to Py-Dt-Ot-Hours (Py-Dt-Ix).
065200     move     zero to Py-Dt-Fixed (Py-Dt-Ix)
065300                       Py-Dt-Sales (Py-Dt-Ix)
065400                       Py-Dt-Commission (Py-Dt-Ix).
065500     add      WS-Normal-Hours to Py-Hr-Normal-Hrs.
065600     add      WS-Ot-Hours     to Py-Hr-Ot-Hrs.
065700     add      WS-Gross        to Py-Hr-Gross.
065800     add      WS-Deduct       to Py-Hr-Deduct.
065900     add      WS-Net          to Py-Hr-Net.
066000 Ca150-Exit.
066100     exit.
066200*
066300*> ------------------------------------------------------------
066400*> Step 3 - Salaried group.
066500*> ------------------------------------------------------------
066600 Cb100-Process-Salaried-Group.
066700*------------------------------
066800     perform  Cb150-Test-And-Pay-One thru Cb150-Exit
066900              varying Emp-Ix from 1 by 1
067000              until Emp-Ix > WS-Emp-Count.
067100 Cb100-Exit.
067200     exit.
067300*
067400 Cb150-Test-And-Pay-One.
067500*------------------------
067600     if       not WS-Te-Salaried (Emp-Ix)
067700              go to Cb150-Exit.
067800     move     WS-Te-Monthly-Salary (Emp-Ix) to WS-Gross.
067900     perform  Za200-Compute-Days-In-Month thru Za200-Exit.
068000     move     zero to WS-Deduct.
068100     if       WS-Te-Unionized (Emp-Ix)
068200              move WS-Days-In-Month to WS-Window-Days
068300              perform Za100-Compute-Window thru Za100-Exit
068400              move spaces to Py105-Emp-Id
068500              move WS-Te-Union-Id (Emp-Ix) to Py105-Union-Id
068600              move WS-Window-Start to Py105-Start-Date
068700              move WS-Window-End   to Py105-End-Date
068800              call "PY105" using Py105-Ws
068900              move Py105-Charge-Total to WS-Charge-Total
069000              compute WS-Dues = WS-Te-Union-Dues (Emp-Ix)
069100                              * WS-Days-In-Month
069200              compute WS-Deduct = WS-Dues + WS-Charge-Total
069300     end-if.
069400     compute  WS-Net = WS-Gross - WS-Deduct.
069500     if       WS-Net < zero
069600              move zero to WS-Net.
069700     perform  Za300-Add-Detail-Row thru Za300-Exit.
069800     move     "S" to Py-Dt-Category (Py-Dt-Ix).
069900     move     zero to Py-Dt-Normal-Hours (Py-Dt-Ix)
070000                       Py-Dt-Ot-Hours (Py-Dt-Ix)
070100                       Py-Dt-Fixed (Py-Dt-Ix)
070200                       Py-Dt-Sales (Py-Dt-Ix)
070300                       Py-Dt-Commission (Py-Dt-Ix).
070400     add      WS-Gross  to Py-Sl-Gross.
070500     add      WS-Deduct to Py-Sl-Deduct.
070600     add      WS-Net    to Py-Sl-Net.
070700 Cb150-Exit.
070800     exit.
070900*
071000*> ------------------------------------------------------------
071100*> Step 3 - Commissioned group.
071200*> ------------------------------------------------------------
071300 Cc100-Process-Commissioned-Group.
071400*----------------------------------
071500     perform  Cc150-Test-And-Pay-One thru Cc150-Exit
071600              varying Emp-Ix from 1 by 1
071700              until Emp-Ix > WS-Emp-Count.
071800 Cc100-Exit.
071900     exit.
072000*
072100 Cc150-Test-And-Pay-One.
072200*------------------------
072300     if       not WS-Te-Commissioned (Emp-Ix)
072400              go to Cc150-Exit.
072500     compute  WS-Base-Raw = (WS-Te-Monthly-Salary (Emp-Ix) * 12) / 26.
072600     move     WS-Base-Raw to WS-Base.
072700     move     14 to WS-Window-Days.
072800     perform  Za100-Compute-Window thru Za100-Exit.
072900     move     WS-Te-Id (Emp-Ix) to Py105-Emp-Id.
073000     move     spaces            to Py105-Union-Id.
073100     move     WS-Window-Start   to Py105-Start-Date.
073200     move     WS-Window-End     to Py105-End-Date.
073300     call     "PY105" using Py105-Ws.
073400     move     Py105-Sales-Total to WS-Sales-Total.
073500     compute  WS-Comm-Raw = WS-Sales-Total * WS-Te-Comm-Rate (Emp-Ix).
073600     move     WS-Comm-Raw to WS-Commission.
073700     compute  WS-Gross = WS-Base + WS-Commission.
073800     move     zero to WS-Deduct.
073900     if       WS-Te-Unionized (Emp-Ix)
074000              move WS-Te-Union-Id (Emp-Ix) to Py105-Union-Id
074100              call "PY105" using Py105-Ws
074200              move Py105-Charge-Total to WS-Charge-Total
074300              compute WS-Dues = WS-Te-Union-Dues (Emp-Ix) * 14
074400              compute WS-Deduct = WS-Dues + WS-Charge-Total
074500     end-if.
074600     compute  WS-Net = WS-Gross - WS-Deduct.
074700     if       WS-Net < zero
074800              move zero to WS-Net.
074900     perform  Za300-Add-Detail-Row thru Za300-Exit.
075000     move     "C" to Py-Dt-Category (Py-Dt-Ix).
075100     move     zero to Py-Dt-Normal-Hours (Py-Dt-Ix)
075200                       Py-Dt-Ot-Hours (Py-Dt-Ix).
075300     move     WS-Base       to Py-Dt-Fixed (Py-Dt-Ix).
075400     move     WS-Sales-Total to Py-Dt-Sales (Py-Dt-Ix).
075500     move     WS-Commission to Py-Dt-Commission (Py-Dt-Ix).
075600     add      WS-Base        to Py-Cm-Fixed.
075700     add      WS-Sales-Total to Py-Cm-Sales.
075800     add      WS-Commission  to Py-Cm-Comm.
075900     add      WS-Gross       to Py-Cm-Gross.
076000     add      WS-Deduct      to Py-Cm-Deduct.
076100     add      WS-Net         to Py-Cm-Net.
076200 Cc150-Exit.
076300     exit.
