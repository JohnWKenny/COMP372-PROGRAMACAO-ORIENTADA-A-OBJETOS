000100****************************************************************
000200*                 Stock - Add / Remove / Value Processing      *
000300*                                                              *
000400****************************************************************
000500*
000600 IDENTIFICATION          DIVISION.
000700*================================
000800*
000900*****
001000 PROGRAM-ID.         ST010.
001100*****
001200 AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
001300 INSTALLATION.       Applewood Computers, Bromley, Kent.
001400 DATE-WRITTEN.       12/05/1983.
001500 DATE-COMPILED.
001600 SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
001700*                    Distributed under the GNU General Public
001800*                    License.  See the file COPYING for details.
001900*****
002000*    Remarks.        Processes a file of product stock-movement
002100*                    records - Add units, Remove units, or a
002200*                    straight Value query - and prints the
002300*                    resulting quantity and total value in stock
002400*                    for each.  Each record carries its own
002500*                    running price and quantity, as with ACCOUNT;
002600*                    there is no separate stock master file.
002700*
002800*                    Remove is allowed to take the quantity
002900*                    negative - this mirrors the source system,
003000*                    which has no floor check on Remove (only
003100*                    Add and Remove both reject a non-positive
003200*                    unit count on the transaction itself).
003300*****
003400 VERSION.            1.00 of 24/05/26.
003500****
003600* CHANGES:
003700* 30/09/91 vbc - First cut of the stock movement edit check,
003800*                lifted out of the old warehouse ledger update.
003900* 14/04/96 djp - Value-only enquiry transaction added alongside
004000*                Add and Remove, by request of Stock Control.
004100* 06/01/99 rfh - Y2K: quantity and price fields re-keyed, no
004200*                century assumption left in the edit logic.
004300* 21/09/04 rfh - Non-positive unit count on Add/Remove now
004400*                rejected outright rather than just flagged -
004500*                Stock Control were posting zero-quantity moves.
004600* 17/06/10 mlk - Per-record running price/quantity approach
004700*                confirmed - no separate stock master file kept,
004800*                matching the Account module's own design.
004900* 09/02/17 ktb - Report column widths widened for the longer
005000*                product descriptions now in use.
005100* 14/10/22 psw - Copyright banner refreshed, no logic change.
005200* 24/05/26 vbc - 1.00 Created for the Stock rule module.
005300*
005400*************************************************************************
005500* Copyright Notice.
005600* ****************
005700* This notice supersedes all prior copyright notices & was updated 2024-04-16.
005800* These files and programs are part of the Applewood Computers Accounting
005900* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
006000* Distributed under the GNU General Public License - see COPYING.
006100*************************************************************************
006200*
006300 ENVIRONMENT             DIVISION.
006400*================================
006500*
006600 COPY "envdiv.cob".
006700 INPUT-OUTPUT             SECTION.
006800*------------------------------
006900 FILE-CONTROL.
007000     select   STOCK-FILE     assign       STOCK-FILE
007100              organization   line sequential
007200              status         WS-St-Status.
007300     select   STOCK-REPORT   assign       STOCK-REPORT
007400              organization   line sequential
007500              status         WS-Rpt-Status.
007600*
007700 DATA                    DIVISION.
007800*================================
007900 FILE SECTION.
008000*-------------
008100 FD  STOCK-FILE.
008200 COPY "wsstktx.cob".
008300*
008400 FD  STOCK-REPORT.
008500 01  WS-Print-Line            pic x(80).
008600*
008700 WORKING-STORAGE SECTION.
008800*-----------------------
008900 77  Prog-Name           pic x(17)     value "ST010 (1.00.00)".
009000*
009100 01  WS-File-Status.
009200     03  WS-St-Status        pic xx.
009300     03  WS-Rpt-Status       pic xx.
009400     03  filler              pic x(6).
009500*
009600 01  WS-Eof-Switches.
009700     03  WS-St-Eof-Flag      pic x         value "N".
009800         88  WS-St-Eof             value "Y".
009900     03  filler              pic x(9).
010000 01  WS-Eof-Switches-Flat redefines WS-Eof-Switches pic x(10).
010100*
010200 01  WS-Reject-Work.
010300     03  WS-Reject-Flag      pic x         value "N".
010400         88  WS-Rejected           value "Y".
010500     03  WS-Reject-Text      pic x(30)     value spaces.
010600*
010700 01  WS-New-Qty              pic s9(6)     comp-3.
010800 01  WS-Total-Value          pic s9(11)v99 comp-3.
010900*
011000 01  WS-Money-Edit-Work.
011100     03  WS-Me-Raw           pic s9(11)v99     comp-3.
011200     03  WS-Me-Edited        pic ----,---,--9.99.
011300 01  WS-Money-Edit-Alt redefines WS-Money-Edit-Work.
011400     03  WS-Mea-Raw          pic s9(11)v99     comp-3.
011500     03  WS-Mea-Edited       pic ----,---,--9.99.
011600 01  WS-Me-Out               pic x(17).
011700*
011800 01  WS-Detail-Line.
011900     03  DL-Name             pic x(30).
012000     03  filler              pic x(2)   value spaces.
012100     03  DL-Qty              pic ----,--9.
012200     03  filler              pic x(2)   value spaces.
012300     03  DL-Value            pic x(17).
012400     03  filler              pic x(2)   value spaces.
012500     03  DL-Result           pic x(16).
012600 01  WS-Detail-Line-Flat redefines WS-Detail-Line pic x(80).
012700*
012800 PROCEDURE        DIVISION.
012900*==========================
013000*
013100 Aa000-Main.
013200*------------
013300     perform  Aa010-Open-Files       thru Aa010-Exit.
013400     perform  Aa050-Process-Transactions thru Aa050-Exit
013500              until WS-St-Eof.
013600     close    STOCK-FILE
013700              STOCK-REPORT.
013800     goback.
013900*
014000 Aa010-Open-Files.
014100*-----------------
014200     open     input  STOCK-FILE.
014300     open     output STOCK-REPORT.
014400     perform  Aa020-Read-Stock thru Aa020-Exit.
014500 Aa010-Exit.
014600     exit.
014700*
014800 Aa020-Read-Stock.
014900*-------------------
015000     read     STOCK-FILE
015100              at end   set WS-St-Eof to true.
015200 Aa020-Exit.
015300     exit.
015400*
015500 Aa050-Process-Transactions.
015600*-----------------------------
015700     move     spaces to WS-Reject-Text.
015800     set      WS-Rejected to false.
015900     move     Pr-Qty to WS-New-Qty.
016000     move     "OK" to WS-Reject-Text.
016100     evaluate true
016200         when  St-Add
016300               perform Ac100-Process-Add    thru Ac100-Exit
016400         when  St-Remove
016500               perform Ac200-Process-Remove thru Ac200-Exit
016600         when  St-Value-Query
016700               perform Ac300-Process-Value  thru Ac300-Exit
016800     end-evaluate.
016900     if       Pr-Price > zero
017000              compute WS-Total-Value = Pr-Price * WS-New-Qty
017100     else
017200              compute WS-Total-Value = zero
017300     end-if.
017400     move     Pr-Name to DL-Name.
017500     move     WS-New-Qty to DL-Qty.
017600     move     WS-Total-Value to WS-Me-Raw.
017700     perform  Za900-Edit-Money thru Za900-Exit.
017800     move     WS-Me-Out to DL-Value.
017900     if       WS-Rejected
018000              move WS-Reject-Text to DL-Result
018100     else
018200              move "Ok" to DL-Result
018300     end-if.
018400     write    WS-Print-Line from WS-Detail-Line.
018500     perform  Aa020-Read-Stock thru Aa020-Exit.
018600 Aa050-Exit.
018700     exit.
018800*
018900 Ac100-Process-Add.
019000*---------------------
019100     if       Pr-Op-Units not > zero
019200              set  WS-Rejected to true
019300              move "Quantidade invalida" to WS-Reject-Text
019400              go to Ac100-Exit.
019500     compute  WS-New-Qty = Pr-Qty + Pr-Op-Units.
019600 Ac100-Exit.
019700     exit.
019800*
019900 Ac200-Process-Remove.
020000*------------------------
020100*> No floor check - a Remove may legitimately drive the quantity
020200*> negative, the same as the source system.  Only a non-positive
020300*> unit count on the transaction is turned away.
020400     if       Pr-Op-Units not > zero
020500              set  WS-Rejected to true
020600              move "Quantidade invalida" to WS-Reject-Text
020700              go to Ac200-Exit.
020800     compute  WS-New-Qty = Pr-Qty - Pr-Op-Units.
020900 Ac200-Exit.
021000     exit.
021100*
021200 Ac300-Process-Value.
021300*-----------------------
021400*> Straight query - quantity is unchanged, total value is
021500*> reported by the common code in Aa050 below.
021600     continue.
021700 Ac300-Exit.
021800     exit.
021900*
022000 Za900-Edit-Money.
022100*-------------------
022200*> Comma decimal / period thousands (Financeiro's house format) -
022300*> see the note in PY100 for why this is done with INSPECT rather
022400*> than DECIMAL-POINT IS COMMA.
022500     move     WS-Me-Raw    to WS-Me-Edited.
022600     move     WS-Me-Edited to WS-Me-Out.
022700     inspect  WS-Me-Out replacing all "," by "#".
022800     inspect  WS-Me-Out replacing all "." by ",".
022900     inspect  WS-Me-Out replacing all "#" by ".".
023000 Za900-Exit.
023100     exit.
