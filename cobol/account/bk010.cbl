000100****************************************************************
000200*                 Account - Deposit / Withdraw Processing      *
000300*                                                              *
000400****************************************************************
000500*
000600 IDENTIFICATION          DIVISION.
000700*================================
000800*
000900*****
001000 PROGRAM-ID.         BK010.
001100*****
001200 AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
001300 INSTALLATION.       Applewood Computers, Bromley, Kent.
001400 DATE-WRITTEN.       12/05/1983.
001500 DATE-COMPILED.
001600 SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
001700*                    Distributed under the GNU General Public
001800*                    License.  See the file COPYING for details.
001900*****
002000*    Remarks.        Processes a file of deposit/withdraw
002100*                    transaction records, one account snapshot
002200*                    per record, and prints the result of each -
002300*                    the new balance, or the reason it was
002400*                    turned away.  No account master is updated -
002500*                    each record already carries its own opening
002600*                    balance and withdraw limit.
002700*****
002800 VERSION.            1.00 of 24/05/26.
002900****
003000* CHANGES:
003100* 24/06/90 vbc - First cut of the deposit/withdraw edit check,
003200*                lifted out of the old cash-book update suite.
003300* 11/02/94 djp - Withdraw limit test added - branch staff were
003400*                letting accounts go below the agreed minimum.
003500* 09/01/99 rfh - Y2K: balance and limit fields re-keyed, no
003600*                longer assumed 19-prefix on stored dates.
003700* 15/05/03 rfh - Overdraft reason codes standardised to match
003800*                the teller terminals' own two-letter set.
003900* 20/11/08 mlk - Per-record snapshot approach adopted - the
004000*                account master update was dropped, each record
004100*                now self-contained for re-run safety.
004200* 02/07/15 ktb - Report column widths widened for the new
004300*                longer account-holder names.
004400* 28/03/21 psw - Copyright banner refreshed, no logic change.
004500* 24/05/26 vbc - 1.00 Created for the Account rule module.
004600*
004700*************************************************************************
004800* Copyright Notice.
004900* ****************
005000* This notice supersedes all prior copyright notices & was updated 2024-04-16.
005100* These files and programs are part of the Applewood Computers Accounting
005200* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005300* Distributed under the GNU General Public License - see COPYING.
005400*************************************************************************
005500*
005600 ENVIRONMENT             DIVISION.
005700*================================
005800*
005900 COPY "envdiv.cob".
006000 INPUT-OUTPUT             SECTION.
006100*------------------------------
006200 FILE-CONTROL.
006300     select   ACCOUNT-FILE   assign       ACCOUNT-FILE
006400              organization   line sequential
006500              status         WS-Ac-Status.
006600     select   ACCOUNT-REPORT assign       ACCOUNT-REPORT
006700              organization   line sequential
006800              status         WS-Rpt-Status.
006900*
007000 DATA                    DIVISION.
007100*================================
007200 FILE SECTION.
007300*-------------
007400 FD  ACCOUNT-FILE.
007500 COPY "wsbkact.cob".
007600*
007700 FD  ACCOUNT-REPORT.
007800 01  WS-Print-Line            pic x(80).
007900*
008000 WORKING-STORAGE SECTION.
008100*-----------------------
008200 77  Prog-Name           pic x(17)     value "BK010 (1.00.00)".
008300*
008400 01  WS-File-Status.
008500     03  WS-Ac-Status        pic xx.
008600     03  WS-Rpt-Status       pic xx.
008700     03  filler              pic x(6).
008800*
008900 01  WS-Eof-Switches.
009000     03  WS-Ac-Eof-Flag      pic x         value "N".
009100         88  WS-Ac-Eof             value "Y".
009200     03  filler              pic x(9).
009300 01  WS-Eof-Switches-Flat redefines WS-Eof-Switches pic x(10).
009400*
009500 01  WS-New-Balance          pic s9(9)v99  comp-3.
009600*
009700 01  WS-Reject-Work.
009800     03  WS-Reject-Flag      pic x         value "N".
009900         88  WS-Rejected           value "Y".
010000     03  WS-Reject-Text      pic x(30)     value spaces.
010100*
010200 01  WS-Money-Edit-Work.
010300     03  WS-Me-Raw           pic s9(9)v99      comp-3.
010400     03  WS-Me-Edited        pic --,---,--9.99.
010500 01  WS-Money-Edit-Alt redefines WS-Money-Edit-Work.
010600     03  WS-Mea-Raw          pic s9(9)v99      comp-3.
010700     03  WS-Mea-Edited       pic --,---,--9.99.
010800 01  WS-Me-Out               pic x(15).
010900*
011000 01  WS-Detail-Line.
011100     03  DL-Number           pic 9(6).
011200     03  filler              pic x(2)   value spaces.
011300     03  DL-Holder           pic x(30).
011400     03  filler              pic x(2)   value spaces.
011500     03  DL-Result           pic x(30).
011600     03  filler              pic x(10)  value spaces.
011700 01  WS-Detail-Line-Flat redefines WS-Detail-Line pic x(80).
011800*
011900 PROCEDURE        DIVISION.
012000*==========================
012100*
012200 Aa000-Main.
012300*------------
012400     perform  Aa010-Open-Files       thru Aa010-Exit.
012500     perform  Aa050-Process-Transactions thru Aa050-Exit
012600              until WS-Ac-Eof.
012700     close    ACCOUNT-FILE
012800              ACCOUNT-REPORT.
012900     goback.
013000*
013100 Aa010-Open-Files.
013200*-----------------
013300     open     input  ACCOUNT-FILE.
013400     open     output ACCOUNT-REPORT.
013500     perform  Aa020-Read-Account thru Aa020-Exit.
013600 Aa010-Exit.
013700     exit.
013800*
013900 Aa020-Read-Account.
014000*---------------------
014100     read     ACCOUNT-FILE
014200              at end   set WS-Ac-Eof to true.
014300 Aa020-Exit.
014400     exit.
014500*
014600 Aa050-Process-Transactions.
014700*-----------------------------
014800     move     spaces to WS-Reject-Text.
014900     set      WS-Rejected to false.
015000     perform  Ac100-Validate-Opening thru Ac100-Exit.
015100     if       not WS-Rejected
015200              if   Ac-Deposit
015300                   perform Ac200-Process-Deposit thru Ac200-Exit
015400              else
015500                   perform Ac300-Process-Withdraw thru Ac300-Exit
015600              end-if
015700     end-if.
015800     move     Ac-Number to DL-Number.
015900     move     Ac-Holder to DL-Holder.
016000     if       WS-Rejected
016100              move WS-Reject-Text to DL-Result
016200     else
016300              move WS-New-Balance to WS-Me-Raw
016400              perform Za900-Edit-Money thru Za900-Exit
016500              string "Saldo: " delimited by size
016600                     WS-Me-Out delimited by size
016700                     into DL-Result
016800     end-if.
016900     write    WS-Print-Line from WS-Detail-Line.
017000     perform  Aa020-Read-Account thru Aa020-Exit.
017100 Aa050-Exit.
017200     exit.
017300*
017400 Ac100-Validate-Opening.
017500*-------------------------
017600     if       Ac-Balance < zero or Ac-Wdraw-Limit < zero
017700              set  WS-Rejected to true
017800              move "Balance or limit negative" to WS-Reject-Text.
017900 Ac100-Exit.
018000     exit.
018100*
018200 Ac200-Process-Deposit.
018300*------------------------
018400     compute  WS-New-Balance = Ac-Balance + Ac-Amount.
018500     if       WS-New-Balance < zero
018600              set  WS-Rejected to true
018700              move "Balance error" to WS-Reject-Text.
018800 Ac200-Exit.
018900     exit.
019000*
019100 Ac300-Process-Withdraw.
019200*-------------------------
019300*> Limit check comes before the balance check - house rule, the
019400*> withdraw-limit is a per-transaction ceiling the teller must
019500*> enforce even on a well-funded account.
019600     if       Ac-Amount > Ac-Wdraw-Limit
019700              set  WS-Rejected to true
019800              move "exceeds withdraw limit" to WS-Reject-Text
019900              go to Ac300-Exit.
020000     if       Ac-Amount > Ac-Balance
020100              set  WS-Rejected to true
020200              move "not enough balance" to WS-Reject-Text
020300              go to Ac300-Exit.
020400     compute  WS-New-Balance = Ac-Balance - Ac-Amount.
020500 Ac300-Exit.
020600     exit.
020700*
020800 Za900-Edit-Money.
020900*-------------------
021000*> Comma decimal / period thousands (Financeiro's house format) -
021100*> see the note in PY100 for why this is done with INSPECT rather
021200*> than DECIMAL-POINT IS COMMA.
021300     move     WS-Me-Raw    to WS-Me-Edited.
021400     move     WS-Me-Edited to WS-Me-Out.
021500     inspect  WS-Me-Out replacing all "," by "#".
021600     inspect  WS-Me-Out replacing all "." by ",".
021700     inspect  WS-Me-Out replacing all "#" by ".".
021800 Za900-Exit.
021900     exit.
