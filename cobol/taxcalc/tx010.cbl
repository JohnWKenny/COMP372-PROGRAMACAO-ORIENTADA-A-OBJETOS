000100****************************************************************
000200*                  Taxcalc - Annual Income Tax Report          *
000300*                                                              *
000400*            (Semi-sourced from vacprint - RW dropped)         *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000*****
001100 PROGRAM-ID.         TX010.
001200*****
001300 AUTHOR.             V B Coen FBCS, FIDM, FIDPM.
001400 INSTALLATION.       Applewood Computers, Bromley, Kent.
001500 DATE-WRITTEN.       12/05/1983.
001600 DATE-COMPILED.
001700 SECURITY.           Copyright (C) 1976-2026, Vincent Bryan Coen.
001800*                    Distributed under the GNU General Public
001900*                    License.  See the file COPYING for details.
002000*****
002100*    Remarks.        Reads the Taxpayer file and prints the
002200*                    annual tax due against each name, plus a
002300*                    grand total of tax at the foot.  Individual
002400*                    ('F') and Corporate ('J') taxpayers are
002500*                    computed by different rules but listed in
002600*                    one pass, file order - no control breaks.
002700*
002800*                    Started from VACPRINT's skeleton (the
002900*                    Vacation report) the same way VACPRINT
003000*                    itself started from EMPPRINT - house habit
003100*                    for one-pass listing jobs.  Report Writer
003200*                    dropped - a plain accumulate-and-print loop
003300*                    suits a two-column listing better than an RD.
003400*****
003500 VERSION.            1.00 of 24/05/26.
003600****
003700* CHANGES:
003800* 19/02/86 vbc - VACPRINT: first issue, single Report Writer
003900*                listing off EMPPRINT's skeleton.
004000* 07/10/92 djp - VACPRINT: grand total line added at report
004100*                foot, previously totalled by hand off the
004200*                last page.
004300* 15/01/99 rfh - VACPRINT: Y2K - all held dates expanded to
004400*                ccyymmdd, project ref Y2K-0037.
004500* 03/06/06 mlk - VACPRINT: Report Writer RD replaced by a plain
004600*                accumulate-and-print loop, two-column listings
004700*                were fighting the RD's control-break model.
004800* 25/11/13 ktb - VACPRINT: copyright banner refreshed.
004900* 08/04/20 psw - VACPRINT: heading literals re-keyed, no logic
005000*                change.
005100* 24/05/26 vbc - 1.00 Created for the Taxcalc rule module.
005200*
005300*************************************************************************
005400* Copyright Notice.
005500* ****************
005600* This notice supersedes all prior copyright notices & was updated 2024-04-16.
005700* These files and programs are part of the Applewood Computers Accounting
005800* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
005900* Distributed under the GNU General Public License - see COPYING.
006000*************************************************************************
006100*
006200 ENVIRONMENT             DIVISION.
006300*================================
006400*
006500 COPY "envdiv.cob".
006600 INPUT-OUTPUT             SECTION.
006700*------------------------------
006800 FILE-CONTROL.
006900     select   TAXPAYER-FILE  assign       TAXPAYER-FILE
007000              organization   line sequential
007100              status         WS-Tp-Status.
007200     select   TAX-REPORT     assign       TAX-REPORT
007300              organization   line sequential
007400              status         WS-Rpt-Status.
007500*
007600 DATA                    DIVISION.
007700*================================
007800 FILE SECTION.
007900*-------------
008000 FD  TAXPAYER-FILE.
008100 COPY "wstpayr.cob".
008200*
008300 FD  TAX-REPORT.
008400 01  WS-Print-Line            pic x(80).
008500*
008600 WORKING-STORAGE SECTION.
008700*-----------------------
008800 77  Prog-Name           pic x(17)     value "TX010 (1.00.00)".
008900*
009000 01  WS-File-Status.
009100     03  WS-Tp-Status        pic xx.
009200     03  WS-Rpt-Status       pic xx.
009300     03  filler              pic x(6).
009400*
009500 01  WS-Eof-Switches.
009600     03  WS-Tp-Eof-Flag      pic x         value "N".
009700         88  WS-Tp-Eof             value "Y".
009800     03  filler              pic x(9).
009900 01  WS-Eof-Switches-Flat redefines WS-Eof-Switches pic x(10).
010000*
010100 01  WS-Counters.
010200     03  WS-Rec-Count        pic s9(6)     comp.
010300     03  filler              pic x(4).
010400*
010500 01  WS-Calc-Work.
010600     03  WS-Tax-Raw          pic s9(9)v9(10) comp-3.
010700     03  WS-Health-Half      pic s9(7)v99    comp-3.
010800     03  WS-Grand-Tax        pic s9(11)v99   comp-3.
010900     03  filler              pic x(4).
011000*
011100 01  WS-Money-Edit-Work.
011200     03  WS-Me-Raw           pic s9(11)v99     comp-3.
011300     03  WS-Me-Edited        pic ----,---,--9.99.
011400 01  WS-Money-Edit-Alt redefines WS-Money-Edit-Work.
011500     03  WS-Mea-Raw          pic s9(11)v99     comp-3.
011600     03  WS-Mea-Edited       pic ----,---,--9.99.
011700 01  WS-Me-Out               pic x(17).
011800*
011900 01  WS-Detail-Line.
012000     03  DL-Name             pic x(30).
012100     03  filler              pic x(2)   value spaces.
012200     03  DL-Kind             pic x(12).
012300     03  filler              pic x(2)   value spaces.
012400     03  DL-Tax              pic x(17).
012500     03  filler              pic x(17)  value spaces.
012600 01  WS-Detail-Line-Flat redefines WS-Detail-Line pic x(80).
012700*
012800 01  WS-Total-Line.
012900     03  filler              pic x(20)  value
013000         "TOTAL TAX DEVIDO: ".
013100     03  TL-Grand-Tax        pic x(17).
013200     03  filler              pic x(43)  value spaces.
013300*
013400 PROCEDURE        DIVISION.
013500*==========================
013600*
013700 Aa000-Main.
013800*------------
013900     perform  Aa010-Open-Files         thru Aa010-Exit.
014000     move     zero to WS-Grand-Tax.
014100     perform  Aa050-Report-Taxpayers   thru Aa050-Exit
014200              until WS-Tp-Eof.
014300     move     WS-Grand-Tax to WS-Me-Raw.
014400     perform  Za900-Edit-Money thru Za900-Exit.
014500     move     WS-Me-Out to TL-Grand-Tax.
014600     write    WS-Print-Line from WS-Total-Line.
014700     close    TAXPAYER-FILE
014800              TAX-REPORT.
014900     goback.
015000*
015100 Aa010-Open-Files.
015200*-----------------
015300     open     input  TAXPAYER-FILE.
015400     open     output TAX-REPORT.
015500     perform  Aa020-Read-Taxpayer thru Aa020-Exit.
015600 Aa010-Exit.
015700     exit.
015800*
015900 Aa020-Read-Taxpayer.
016000*---------------------
016100     read     TAXPAYER-FILE
016200              at end   set WS-Tp-Eof to true.
016300 Aa020-Exit.
016400     exit.
016500*
016600 Aa050-Report-Taxpayers.
016700*-------------------------
016800     if       Tp-Individual
016900              perform Ac100-Compute-Individual-Tax
017000                      thru Ac100-Exit
017100              move "Individual"  to DL-Kind
017200     else
017300              perform Ac200-Compute-Corporate-Tax
017400                      thru Ac200-Exit
017500              move "Corporate"   to DL-Kind
017600     end-if.
017700     add      Tp-Tax to WS-Grand-Tax.
017800     move     Tp-Name to DL-Name.
017900     move     Tp-Tax to WS-Me-Raw.
018000     perform  Za900-Edit-Money thru Za900-Exit.
018100     move     WS-Me-Out to DL-Tax.
018200     write    WS-Print-Line from WS-Detail-Line.
018300     perform  Aa020-Read-Taxpayer thru Aa020-Exit.
018400 Aa050-Exit.
018500     exit.
018600*
018700 Ac100-Compute-Individual-Tax.
018800*-------------------------------
018900*> income < 20000.00 -> 0.15, else 0.25 of income, less half the
019000*> health spend.  The result is not floored at zero - a heavy
019100*> health spend can legitimately show as a tax credit.
019200     compute  WS-Health-Half = Tp-Health-Spend * 0.50.
019300     if       Tp-Annual-Income < 20000.00
019400              compute WS-Tax-Raw = (Tp-Annual-Income * 0.15)
019500                      - WS-Health-Half
019600     else
019700              compute WS-Tax-Raw = (Tp-Annual-Income * 0.25)
019800                      - WS-Health-Half
019900     end-if.
020000     move     WS-Tax-Raw to Tp-Tax.
020100 Ac100-Exit.
020200     exit.
020300*
020400 Ac200-Compute-Corporate-Tax.
020500*------------------------------
020600     if       Tp-Num-Employees > 10
020700              compute WS-Tax-Raw = Tp-Annual-Income * 0.14
020800     else
020900              compute WS-Tax-Raw = Tp-Annual-Income * 0.16
021000     end-if.
021100     move     WS-Tax-Raw to Tp-Tax.
021200 Ac200-Exit.
021300     exit.
021400*
021500 Za900-Edit-Money.
021600*-------------------
021700*> Comma decimal / period thousands (Financeiro's house format) -
021800*> see the note in PY100 for why this is done with INSPECT rather
021900*> than DECIMAL-POINT IS COMMA.
022000     move     WS-Me-Raw    to WS-Me-Edited.
022100     move     WS-Me-Edited to WS-Me-Out.
022200     inspect  WS-Me-Out replacing all "," by "#".
022300     inspect  WS-Me-Out replacing all "." by ",".
022400     inspect  WS-Me-Out replacing all "#" by ".".
022500 Za900-Exit.
022600     exit.
